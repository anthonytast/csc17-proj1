000010**************************************************************************
000020* CKSOCANL - SOC LOG ANALYTICS - SOCANLYZ CALL INTERFACE                *
000030*                                                                       *
000040* LINKAGE LAYOUT PASSED BY SOCLOGJB ON EACH CALL TO                     *
000050* SOCANLYZ.  ANL-REQUEST-CODE SELECTS THE ANALYTIC TO RUN;              *
000060* THE SAME RESULT AREA IS REUSED ACROSS CALLS - SOCLOGJB                *
000070* PRINTS IT BEFORE THE NEXT CALL OVERWRITES IT.                         *
000080*                                                                       *
000090* MAINTENANCE..                                                         *
000100*  2026-02-09  BC  CR-4471  ORIGINAL COPYBOOK FOR SOC FILEPASS          *
000110*  2026-08-09  RAM  CR-5103  WIDENED WINDOW START/END TO                *
000120*                            S9(15) TO MATCH THE EPOCH-                 *
000130*                            SECONDS TIMESTAMP KEY.                     *
000140**************************************************************************
000150
000160*
000170* REQUEST CODES - ONE PER ANLYTICSENGINE OPERATION.
000180*
000190       01  SOC-ANL-REQUEST-AREA.
000200            05  ANL-REQUEST-CODE            PIC 9(2)   COMP-3.
000210               88  ANL-REQ-COUNT-BY-TYPE     VALUE 1.
000220               88  ANL-REQ-TOP-K-FREQUENT    VALUE 2.
000230               88  ANL-REQ-TOP-PROCESSES     VALUE 3.
000240               88  ANL-REQ-PRIV-ESCALATION   VALUE 4.
000250               88  ANL-REQ-HIGH-FREQUENCY    VALUE 5.
000260               88  ANL-REQ-SENSITIVE-FILES   VALUE 6.
000270            05  ANL-RETURN-CODE             PIC 9(2)   COMP-3.
000280               88  ANL-OK                    VALUE 0.
000290               88  ANL-BAD-WINDOW            VALUE 1.
000300               88  ANL-BAD-K                 VALUE 2.
000310
000320*
000330* WINDOW / PARAMETER AREA - START AND END ARE TRUE EPOCH-
000340* SECONDS, THE SAME FORMAT AS SOC-EVT-TIMESTAMP-KEY.
000350*
000360       01  SOC-ANL-PARM-AREA.
000370            05  ANL-WINDOW-START           PIC S9(15)    COMP-3.
000380            05  ANL-WINDOW-END             PIC S9(15)    COMP-3.
000390            05  ANL-WINDOW-USED            PIC X(1).
000400               88  ANL-WINDOW-IS-USED       VALUE 'Y'.
000410            05  ANL-TOP-K                  PIC 9(3)   COMP-3.
000420            05  ANL-HIFREQ-THRESHOLD       PIC 9(5)V999 COMP-3.
000430            05  ANL-EVENT-TYPE-FILTER      PIC X(11).
000440
000450*
000460* SENSITIVE-PATH LIST - CALLER-SUPPLIED, CHECKED EXACT-
000470* MATCH ONLY (NO PREFIX OR WILDCARD) BY 600-SERIES LOGIC.
000480*
000490       01  SOC-ANL-SENSITIVE-PATHS.
000500            05  ANL-SENPATH-COUNT          PIC 9(2)   COMP-3.
000510            05  ANL-SENPATH-ROW OCCURS 10 TIMES
000520               INDEXED BY ANL-SENPATH-IDX.
000530               10  ANL-SENPATH-VALUE          PIC X(255).
000540
000550*
000560* GENERAL-PURPOSE RESULT TABLE - NAME/COUNT PAIRS, RANKED
000570* DESCENDING BY ANL-RES-COUNT.  USED FOR COUNT-BY-TYPE,
000580* TOP-PROCESSES, PRIV-ESCALATION AND HIGH-FREQUENCY RESULTS -
000590* ANL-RES-LABEL CARRIES WHATEVER KEY APPLIES TO THE REQUEST
000600* (EVENT TYPE, PROCESS NAME, OR PARENT PROCESS NAME).
000610*
000620       01  SOC-ANL-RESULT-TABLE.
000630            05  ANL-RESULT-COUNT           PIC 9(3)   COMP-3.
000640            05  ANL-RESULT-ROW OCCURS 20 TIMES
000650               INDEXED BY ANL-RESULT-IDX.
000660               10  ANL-RES-LABEL              PIC X(64).
000670               10  ANL-RES-COUNT              PIC 9(7)   COMP-3.
000680
000690*
000700* TOP-K-FREQUENT-EVENTS RESULT - ONE REPRESENTATIVE EVENT
000710* ROW NUMBER (INDEX INTO SOC-EVENT-TABLE) PER RANKED KEY.
000720*
000730       01  SOC-ANL-TOPK-RESULT.
000740            05  ANL-TOPK-COUNT             PIC 9(3)   COMP-3.
000750            05  ANL-TOPK-ROW OCCURS 20 TIMES
000760               INDEXED BY ANL-TOPK-IDX.
000770               10  ANL-TOPK-EVENT-ROW-NUM     PIC 9(5)   COMP-3.
000780               10  ANL-TOPK-FREQ-COUNT        PIC 9(7)   COMP-3.
000790               10  ANL-TOPK-FREQ-KEY          PIC X(164).
000800
000810*
000820* SENSITIVE-FILE-ACCESS RESULT - MATCHING EVENT ROW NUMBERS,
000830* ORIGINAL (NON-DEDUPLICATED) ARRIVAL ORDER.
000840*
000850       01  SOC-ANL-SENSITIVE-RESULT.
000860            05  ANL-SENRES-COUNT           PIC 9(5)   COMP-3.
000870            05  ANL-SENRES-ROW OCCURS 2000 TIMES
000880               INDEXED BY ANL-SENRES-IDX.
000890               10  ANL-SENRES-EVENT-ROW-NUM   PIC 9(5)   COMP-3.
