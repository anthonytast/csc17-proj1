000010**************************************************************************
000020* CKSOCERR - SOC LOG ANALYTICS - REJECT TABLE AND THE 13                *
000030* CANONICAL REASON-CODE CATEGORIES                                      *
000040*                                                                       *
000050* THE REASON-CODE TABLE BELOW IS CHECKED IN ASCENDING ENTRY             *
000060* ORDER BY THE 2000-SERIES VALIDATORS - FIRST MATCHING                  *
000070* CATEGORY WINS AND IS MOVED TO SOC-REJ-REASON-CODE.  THE               *
000080* ENTRY NUMBER DOUBLES AS THE FIRST-SEEN TIE-BREAK ORDER                *
000090* FOR THE TOP-3-REJECTION-REASONS REPORT.                               *
000100*                                                                       *
000110* MAINTENANCE..                                                         *
000120*  2026-02-09  BC  CR-4471  ORIGINAL COPYBOOK FOR SOC FILEPASS          *
000130**************************************************************************
000140
000150*
000160* REASON-CODE LITERAL TABLE, ENTRY 01 THRU 13, CHECK ORDER.
000170*
000180       01  SOC-REASON-LITERALS.
000190            05  FILLER PIC X(30) VALUE 'INVALID EVENT TYPE'.
000200            05  FILLER PIC X(30) VALUE 'MALFORMED TIMESTAMP'.
000210            05  FILLER PIC X(30) VALUE 'OUT-OF-ORDER TIMESTAMP'.
000220            05  FILLER PIC X(30) VALUE 'MISSING REQUIRED FIELD'.
000230            05  FILLER PIC X(30) VALUE 'INVALID FIELD FORMAT'.
000240            05  FILLER PIC X(30) VALUE 'INVALID PRIVILEGE VALUE'.
000250            05  FILLER PIC X(30) VALUE 'INVALID PID'.
000260            05  FILLER PIC X(30) VALUE 'INVALID FILE PERMISSIONS'.
000270            05  FILLER PIC X(30) VALUE 'INVALID NETWORK PORT'.
000280            05  FILLER PIC X(30) VALUE 'INVALID IP ADDRESS'.
000290            05  FILLER PIC X(30) VALUE 'MALFORMED KEY=VALUE PAIRS'.
000300            05  FILLER PIC X(30) VALUE 'INVALID RECORD STRUCTURE'.
000310            05  FILLER PIC X(30) VALUE 'OTHER ERROR'.
000320       01  SOC-REASON-TABLE REDEFINES SOC-REASON-LITERALS.
000330            05  SOC-REASON-ENTRY            PIC X(30) OCCURS 13 TIMES
000340               INDEXED BY SOC-REASON-IDX.
000350
000360*
000370* REASON-CODE 88-LEVELS - ONE PER CATEGORY, VALUE = ENTRY
000380* NUMBER.  LET THE VALIDATORS SET SOC-REJ-REASON-NUM AND
000390* TEST/DISPLAY THE CONDITION NAME RATHER THAN THE NUMBER.
000400*
000410       01  SOC-REASON-NUM-AREA.
000420            05  SOC-REJ-REASON-NUM          PIC 9(2)   COMP-3.
000430               88  SOC-RSN-INVALID-EVT-TYPE   VALUE 1.
000440               88  SOC-RSN-MALFORMED-TS       VALUE 2.
000450               88  SOC-RSN-OUTOFORDER-TS      VALUE 3.
000460               88  SOC-RSN-MISSING-FIELD      VALUE 4.
000470               88  SOC-RSN-INVALID-FORMAT     VALUE 5.
000480               88  SOC-RSN-INVALID-PRIV       VALUE 6.
000490               88  SOC-RSN-INVALID-PID        VALUE 7.
000500               88  SOC-RSN-INVALID-PERMS      VALUE 8.
000510               88  SOC-RSN-INVALID-PORT       VALUE 9.
000520               88  SOC-RSN-INVALID-IP         VALUE 10.
000530               88  SOC-RSN-MALFORMED-KV       VALUE 11.
000540               88  SOC-RSN-INVALID-STRUCTURE  VALUE 12.
000550               88  SOC-RSN-OTHER             VALUE 13.
000560
000570*
000580* REJECT TABLE - ONE ENTRY PER MALFORMED INPUT LINE, ARRIVAL
000590* ORDER.  SOC-REJ-LINE-NUM IS 1-BASED WITHIN ITS INPUT FILE.
000600*
000610       01  SOC-REJECT-TABLE.
000620            05  SOC-REJ-COUNT               PIC 9(5)   COMP-3.
000630            05  SOC-REJ-ROW OCCURS 1000 TIMES
000640               INDEXED BY SOC-REJ-IDX.
000650               10  SOC-REJ-REASON-CODE        PIC X(30).
000660               10  SOC-REJ-REASON-NUM         PIC 9(2)   COMP-3.
000670               10  SOC-REJ-LINE-NUM           PIC 9(7)   COMP-3.
000680               10  SOC-REJ-DETAIL              PIC X(255).
000690
000700*
000710* RUNNING TALLY OF REJECTIONS PER REASON CATEGORY, INDEXED
000720* 1-13 TO MATCH SOC-REASON-TABLE, PLUS THE FIRST-SEEN ENTRY
000730* NUMBER USED TO BREAK TIES IN THE TOP-3 REPORT.
000740*
000750       01  SOC-REASON-TALLY-TABLE.
000760            05  SOC-RSN-TALLY OCCURS 13 TIMES
000770               INDEXED BY SOC-TALLY-IDX.
000780               10  SOC-RSN-TALLY-COUNT        PIC 9(7)   COMP-3.
000790               10  SOC-RSN-TALLY-FIRST-SEQ    PIC 9(7)   COMP-3.
