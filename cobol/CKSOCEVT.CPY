000010**************************************************************************
000020* CKSOCEVT - SOC LOG ANALYTICS - NORMALIZED EVENT TABLE                 *
000030* HOLDS EVERY ACCEPTED INPUT LINE, ARRIVAL ORDER, AS ONE                *
000040* ENTRY PER ROW.  SOC-EVT-OBJECT-AREA IS A SINGLE STORAGE               *
000050* AREA CARRYING ONE OF THREE SHAPES, CHOSEN BY SOC-EVT-TYPE             *
000060* AT BUILD TIME - FILE, NETWORK, OR A CHILD PROCESS (FORK               *
000070* ONLY).  THE THREE REDEFINES GIVE EACH SHAPE A NAME                    *
000080* WITHOUT WASTING SPACE ON THE OTHER TWO.                               *
000090*                                                                       *
000100* MAINTENANCE..                                                         *
000110*  2026-02-09  BC  CR-4471  ORIGINAL COPYBOOK FOR SOC FILEPASS          *
000120*  2026-08-09  RAM  CR-5103  WIDENED TIMESTAMP-KEY TO                   *
000130*                            S9(15) - IT IS NOW TRUE EPOCH              *
000140*                            SECONDS, NOT A DIGIT STRING.               *
000150*                            ADDED BLD-OBJ- REDEFINES OF                *
000160*                            BLD-OBJECT-AREA SO THE BUILD               *
000170*                            RECORD HAS NAMED OBJECT SUB-               *
000180*                            FIELDS OF ITS OWN - CANON-ID               *
000190*                            BUILDING NEEDS THEM BACK.                  *
000200**************************************************************************
000210
000220*
000230* IN-MEMORY EVENT TABLE.  SOC-EVT-COUNT IS THE CURRENT
000240* OCCUPIED COUNT, BUMPED BY THE 2000-SERIES PARAGRAPHS OF
000250* SOCLOGJB AS EACH LINE IS ACCEPTED.
000260*
000270       01  SOC-EVENT-TABLE.
000280            05  SOC-EVT-COUNT                PIC 9(5)   COMP-3.
000290            05  SOC-EVT-ROW OCCURS 2000 TIMES
000300               INDEXED BY SOC-EVT-IDX SOC-EVT-IDX2.
000310               10  SOC-EVT-TYPE                PIC X(11).
000320               10  SOC-EVT-TIMESTAMP-DISP      PIC X(20).
000330               10  SOC-EVT-TIMESTAMP-KEY       PIC S9(15)    COMP-3.
000340               10  SOC-EVT-SUBJECT.
000350                  15  SOC-SUBJ-NAME               PIC X(64).
000360                  15  SOC-SUBJ-PID                PIC 9(9).
000370                  15  SOC-SUBJ-MODULE-PATH        PIC X(255).
000380                  15  SOC-SUBJ-PRIVILEGE          PIC X(4).
000390                  15  SOC-SUBJ-PRIVILEGE-SET      PIC X(1).
000400                     88  SOC-SUBJ-PRIV-IS-SET     VALUE 'Y'.
000410               10  SOC-EVT-OBJECT-AREA          PIC X(320).
000420* --- OBJECT VIEW 1 - FILE - READ/WRITE/EXECUTE/OPEN/CLOSE
000430               10  SOC-EVT-OBJECT-FILE REDEFINES
000440                  SOC-EVT-OBJECT-AREA.
000450                  15  SOC-OBJ-FILE-PATH           PIC X(255).
000460                  15  SOC-OBJ-FILE-FD             PIC 9(5).
000470                  15  SOC-OBJ-FILE-PERMS          PIC X(3).
000480                  15  FILLER                      PIC X(57).
000490* --- OBJECT VIEW 2 - NETWORK - SENDTO/RECEIVEFROM
000500               10  SOC-EVT-OBJECT-NETWORK REDEFINES
000510                  SOC-EVT-OBJECT-AREA.
000520                  15  SOC-OBJ-NET-IP              PIC X(15).
000530                  15  SOC-OBJ-NET-PORT            PIC 9(5).
000540                  15  SOC-OBJ-NET-PROTOCOL        PIC X(4).
000550                  15  FILLER                      PIC X(296).
000560* --- OBJECT VIEW 3 - CHILD PROCESS - FORK ONLY
000570               10  SOC-EVT-OBJECT-PROCESS REDEFINES
000580                  SOC-EVT-OBJECT-AREA.
000590                  15  SOC-OBJ-PROC-NAME           PIC X(64).
000600                  15  SOC-OBJ-PROC-PID            PIC 9(9).
000610                  15  SOC-OBJ-PROC-MODULE-PATH    PIC X(255).
000620                  15  SOC-OBJ-PROC-PRIVILEGE      PIC X(4).
000630                  15  SOC-OBJ-PROC-PRIVILEGE-SET  PIC X(1).
000640                     88  SOC-OBJ-PROC-PRIV-SET    VALUE 'Y'.
000650               10  SOC-EVT-FLAGS                PIC X(255).
000660               10  SOC-EVT-DUP-KEY              PIC X(1).
000670                  88  SOC-EVT-IS-DUPLICATE     VALUE 'Y'.
000680* DERIVED CANONICAL-ID / FREQUENCY-KEY SCRATCH, BUILT ONCE
000690* PER ROW AT LOAD TIME - SEE CKSOCWRK FOR HOW THE KEYS ARE
000700* ASSEMBLED.  SOC-EVT-FREQ-KEY = TYPE + SUBJ-ID + OBJ-ID.
000710               10  SOC-EVT-SUBJ-CANON-ID        PIC X(80).
000720               10  SOC-EVT-OBJ-CANON-ID         PIC X(80).
000730               10  SOC-EVT-FREQ-KEY             PIC X(164).
000740               10  SOC-EVT-SUBJ-DISPLAY         PIC X(64).
000750
000760*
000770* SINGLE-EVENT WORK RECORD - ONE LINES WORTH OF BUILT-UP
000780* FIELDS, FILLED IN BY THE 2000-SERIES BUILD PARAGRAPHS
000790* BEFORE BEING MOVED INTO A SOC-EVT-ROW ENTRY ABOVE.
000800*
000810       01  SOC-EVENT-BUILD-AREA.
000820            05  BLD-EVT-TYPE                PIC X(11).
000830            05  BLD-EVT-TIMESTAMP-DISP      PIC X(20).
000840            05  BLD-EVT-TIMESTAMP-KEY       PIC S9(15)    COMP-3.
000850            05  BLD-SUBJ-NAME               PIC X(64).
000860            05  BLD-SUBJ-PID                PIC 9(9).
000870            05  BLD-SUBJ-MODULE-PATH        PIC X(255).
000880            05  BLD-SUBJ-PRIVILEGE          PIC X(4).
000890            05  BLD-SUBJ-PRIVILEGE-SET      PIC X(1).
000900            05  BLD-OBJECT-AREA             PIC X(320).
000910* SAME 3 OBJECT SHAPES AS SOC-EVT-OBJECT-AREA ABOVE, OVER-
000920* LAID ON BLD-OBJECT-AREA SO 2300-SERIES CAN FILL IN THE
000930* RIGHT SHAPE AND 2420 CAN READ IT BACK FOR CANONICAL-ID
000940* BUILDING - SEE CR-5103.
000950            05  BLD-OBJ-FILE REDEFINES BLD-OBJECT-AREA.
000960               10  BLD-OBJ-FILE-PATH           PIC X(255).
000970               10  BLD-OBJ-FILE-FD             PIC 9(5).
000980               10  BLD-OBJ-FILE-PERMS          PIC X(3).
000990               10  FILLER                      PIC X(57).
001000            05  BLD-OBJ-NETWORK REDEFINES BLD-OBJECT-AREA.
001010               10  BLD-OBJ-NET-IP              PIC X(15).
001020               10  BLD-OBJ-NET-PORT            PIC 9(5).
001030               10  BLD-OBJ-NET-PROTOCOL        PIC X(4).
001040               10  FILLER                      PIC X(296).
001050            05  BLD-OBJ-PROCESS REDEFINES BLD-OBJECT-AREA.
001060               10  BLD-OBJ-PROC-NAME           PIC X(64).
001070               10  BLD-OBJ-PROC-PID            PIC 9(9).
001080               10  BLD-OBJ-PROC-MODULE-PATH    PIC X(255).
001090               10  BLD-OBJ-PROC-PRIVILEGE      PIC X(4).
001100               10  BLD-OBJ-PROC-PRIVILEGE-SET  PIC X(1).
001110            05  BLD-EVT-FLAGS               PIC X(255).
001120            05  BLD-SUBJ-CANON-ID           PIC X(80).
001130            05  BLD-OBJ-CANON-ID            PIC X(80).
001140            05  BLD-FREQ-KEY                PIC X(164).
001150            05  BLD-SUBJ-DISPLAY            PIC X(64).
