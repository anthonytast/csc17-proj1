000010       IDENTIFICATION DIVISION.
000020       PROGRAM-ID. SOCANLYZ.
000030       AUTHOR. BHARATH CHEVIREDDY.
000040       INSTALLATION. CK SYSTEMS DIVISION.
000050       DATE-WRITTEN. 02/1991.
000060       DATE-COMPILED.
000070       SECURITY. CK SYSTEMS DIVISION - INTERNAL USE ONLY.
000080**************************************************************************
000090*                                                                       *
000100*A    ABSTRACT..                                                        *
000110*  SOCANLYZ IS THE SOC TRIAGE ANALYTICS SUBROUTINE, CALLED              *
000120*  BY SOCLOGJB ONCE PER ANALYTIC REQUEST AGAINST THE EVENT              *
000130*  TABLE BUILT BY THE CALLER.  IT DEDUPLICATES THE EVENT                *
000140*  SET ON FIRST CALL, THEN RUNS WHICHEVER OF COUNT-BY-                  *
000150*  TYPE, TOP-K-FREQUENCY, TOP-PROCESS, PRIVILEGE-                       *
000160*  ESCALATION, HIGH-FREQUENCY, OR SENSITIVE-FILE-ACCESS                 *
000170*  THE REQUEST CODE SELECTS.                                            *
000180*                                                                       *
000190*J    JCL..                                                             *
000200*                                                                       *
000210*     NONE - LINKED/CALLED FROM SOCLOGJB, NOT A JOB STEP.               *
000220*                                                                       *
000230*P    ENTRY PARAMETERS..                                                *
000240*     SOC-ANL-REQUEST-AREA  -- REQUEST / RETURN CODE                    *
000250*     SOC-ANL-PARM-AREA     -- WINDOW / TOP-K / THRESHOLD               *
000260*     SOC-EVENT-TABLE       -- ACCEPTED EVENT POPULATION                *
000270*     SOC-ANL-SENSITIVE-PATHS -- SENSITIVE PATH LIST                    *
000280*     SOC-ANL-RESULT-TABLE  -- LABEL/COUNT RESULT ROWS                  *
000290*     SOC-ANL-TOPK-RESULT   -- TOP-K REPRESENTATIVE ROWS                *
000300*     SOC-ANL-SENSITIVE-RESULT -- SENSITIVE ACCESS ROWS                 *
000310*                                                                       *
000320*E    ERRORS DETECTED BY THIS ELEMENT..                                 *
000330*     NONE ABENDING - BAD WINDOW / BAD K RETURNED IN                    *
000340*     ANL-RETURN-CODE FOR THE CALLER TO HANDLE.                         *
000350*                                                                       *
000360*C    ELEMENTS INVOKED BY THIS ELEMENT..                                *
000370*     NONE.                                                             *
000380*                                                                       *
000390*U    USER CONSTANTS AND TABLES REFERENCED..                            *
000400*     CKSOCWRK, CKSOCEVT, CKSOCANL                                      *
000410*                                                                       *
000420*M    MAINTENANCE LOG..                                                 *
000430*                                                                       *
000440*  DATE      BY   REQUEST    DESCRIPTION                                *
000450*  --------  ---  ---------  -----------------------------              *
000460*  02/1991   BC   CR-4598    ORIGINAL SUBROUTINE - DEDUP,               *
000470*                            COUNT-BY-TYPE, TOP PROCESS.                *
000480*  08/1992   TLW  CR-4630    ADD TOP-K FREQUENCY RANKING.               *
000490*  09/1995   BC   CR-4699    ADD HIGH-FREQUENCY DETECTOR.               *
000500*  01/1999   JKH  CR-4811    Y2K - WIDEN WINDOW KEYS AND                *
000510*                            TIMESTAMP KEY TO 4-DIGIT                   *
000520*                            CENTURY (WAS 2-DIGIT).                     *
000530*  07/2001   TLW  CR-4902    ADD SENSITIVE-FILE DETECTOR.               *
000540*  08/2026   BC   CR-5102    SPLIT OUT OF SOCLOGJB AS ITS               *
000550*                            OWN CALLED SUBPROGRAM.                     *
000560*  08/2026   RAM  CR-5103    TOP-K-FREQUENT NOW HONORS THE              *
000570*                            WINDOW AND BREAKS TIES BY KEY              *
000580*                            LEXICAL ORDER, NOT TABLE ORDER;            *
000590*                            TOP-PROCESSES TIE-BREAKS BY                *
000600*                            PROCESS NAME THE SAME WAY.                 *
000610*                            HIGH-FREQUENCY RATE RELIES ON              *
000620*                            THE TIMESTAMP KEY NOW BEING                *
000630*                            TRUE EPOCH SECONDS (SEE                    *
000640*                            CKSOCWRK/CKSOCEVT).                        *
000650**************************************************************************
000660
000670       ENVIRONMENT DIVISION.
000680       CONFIGURATION SECTION.
000690       SPECIAL-NAMES.
000700            C01 IS TOP-OF-FORM
000710            UPSI-0 ON STATUS IS SOC-ANL-DEBUG-ON
000720            UPSI-0 OFF STATUS IS SOC-ANL-DEBUG-OFF.
000730
000740       DATA DIVISION.
000750       WORKING-STORAGE SECTION.
000760       01  FILLER PIC X(32)
000770            VALUE 'SOCANLYZ WORKING STORAGE BEGINS'.
000780**************************************************************************
000790*    CONTROL CONSTANTS AND LITERAL TABLES (EVENT-TYPE ONLY -
000800*    CKSOCWRK IS SHARED WITH THE PARSE SIDE IN SOCLOGJB).
000810**************************************************************************
000820       COPY CKSOCWRK.
000830       EJECT
000840
000850**************************************************************************
000860*    DEDUP / REPEATED-USE SWITCHES
000870**************************************************************************
000880       01  WS-DEDUP-WORK-AREA.
000890            05  WS-DEDUP-DONE-SW             PIC X(01) VALUE 
000900               'N'.
000910               88  WS-DEDUP-IS-DONE          VALUE 'Y'.
000920            05  WS-ROW-DUP-SW                PIC X(01).
000930               88  WS-ROW-IS-DUP             VALUE 'Y'.
000940            05  WS-WINDOW-BAD-SW             PIC X(01).
000950               88  WS-WINDOW-IS-BAD          VALUE 'Y'.
000960       01  FILLER                       PIC X(01).
000970
000980**************************************************************************
000990*    SUBSCRIPT / BINARY SCRATCH - 3 REDEFINES BELOW GIVE THE
001000*    ANALYST A WAY TO PEEK AT THE PACKED/BINARY BYTES WHEN
001010*    RATES OR FREQUENCY KEYS LOOK WRONG UNDER THE DEBUGGER.
001020**************************************************************************
001030       01  WS-SUBSCRIPT-AREA.
001040            05  WS-SUB1                     PIC 9(5)   COMP-3 VALUE 0.
001050            05  WS-SUB2                     PIC 9(5)   COMP-3 VALUE 0.
001060            05  WS-SUB3                     PIC 9(5)   COMP-3 VALUE 0.
001070            05  WS-HIGHCOUNT                PIC 9(7)   COMP-3 VALUE 0.
001080            05  FILLER                      PIC X(01).
001090
001100       01  WS-BINARY-PEEK-AREA          COMP PIC S9(8) VALUE 0.
001110       01  WS-BINARY-PEEK-R REDEFINES WS-BINARY-PEEK-AREA
001120            PIC X(04).
001130
001140       01  WS-WINDOW-MATH-AREA.
001150            05  WS-WINDOW-SECONDS           PIC S9(14)  COMP-3.
001160            05  WS-WINDOW-MINUTES           PIC S9(9)   COMP-3.
001170            05  WS-RATE-AREA                PIC S9(7)V999 COMP-3.
001180       01  WS-WINDOW-MATH-R REDEFINES WS-WINDOW-MATH-AREA.
001190            05  FILLER                      PIC X(08).
001200            05  WS-WINDOW-MINUTES-X         PIC X(05).
001210            05  FILLER                      PIC X(05).
001220
001230* HOLDS THE LEXICOGRAPHICALLY-LOWEST KEY/NAME SEEN SO FAR
001240* AT THE CURRENT HIGH COUNT DURING A RANKING SCAN - A TIE
001250* ON COUNT IS BROKEN BY TAKING THE LOWER OF THE TWO, PER
001260* CR-5103.  SHARED BY 320 (FREQUENCY KEYS) AND 420 (PROCESS
001270* NAMES) - THEY NEVER RUN IN THE SAME CALL.
001280       01  WS-TIEBREAK-AREA             PIC X(164).
001290       01  WS-TIEBREAK-AREA-R REDEFINES WS-TIEBREAK-AREA.
001300            05  WS-TIEBREAK-SHORT           PIC X(64).
001310            05  FILLER                      PIC X(100).
001320
001330**************************************************************************
001340*    LOCAL EVENT-TYPE COUNT TABLE (COUNT-BY-TYPE REQUEST)
001350**************************************************************************
001360       01  WS-CBT-COUNT-TABLE.
001370            05  WS-CBT-COUNT-ROW OCCURS 8 TIMES
001380               INDEXED BY WS-CBT-IDX.
001390               10  WS-CBT-COUNT               PIC 9(7)   COMP-3.
001400            05  FILLER                      PIC X(01).
001410
001420**************************************************************************
001430*    LOCAL FREQUENCY-KEY TABLE (TOP-K-FREQUENT REQUEST)
001440**************************************************************************
001450       01  WS-FREQK-TABLE.
001460            05  WS-FREQK-ROWS               PIC 9(5)   COMP-3 VALUE 0.
001470            05  WS-FREQK-ROW OCCURS 500 TIMES
001480               INDEXED BY WS-FREQK-IDX.
001490               10  WS-FREQK-VALUE              PIC X(164).
001500               10  WS-FREQK-COUNT              PIC 9(7)   COMP-3.
001510               10  WS-FREQK-ROW-NUM            PIC 9(5)   COMP-3.
001520            05  FILLER                      PIC X(01).
001530
001540**************************************************************************
001550*    LOCAL PROCESS-NAME COUNT TABLE (TOP-PROCESS, PRIV-
001560*    ESCALATION AND HIGH-FREQUENCY REQUESTS ALL SHARE THIS
001570*    SHAPE - ONE ROW PER DISTINCT SUBJECT PROCESS NAME.)
001580**************************************************************************
001590       01  WS-PROCN-TABLE.
001600            05  WS-PROCN-ROWS               PIC 9(3)   COMP-3 VALUE 0.
001610            05  WS-PROCN-ROW OCCURS 200 TIMES
001620               INDEXED BY WS-PROCN-IDX.
001630               10  WS-PROCN-NAME               PIC X(64).
001640               10  WS-PROCN-COUNT              PIC 9(7)   COMP-3.
001650       01  FILLER PIC X(32)
001660            VALUE 'SOCANLYZ WORKING STORAGE ENDS  '.
001670       EJECT
001680
001690       LINKAGE SECTION.
001700       COPY CKSOCANL.
001710       EJECT
001720       COPY CKSOCEVT.
001730       EJECT
001740       PROCEDURE DIVISION USING SOC-ANL-REQUEST-AREA
001750            SOC-ANL-PARM-AREA
001760            SOC-EVENT-TABLE
001770            SOC-ANL-SENSITIVE-PATHS
001780            SOC-ANL-RESULT-TABLE
001790            SOC-ANL-TOPK-RESULT
001800            SOC-ANL-SENSITIVE-RESULT.
001810**************************************************************************
001820*                        000-MAINLINE                            
001830**************************************************************************
001840       000-MAINLINE.
001850            MOVE ZERO TO ANL-RETURN-CODE.
001860            MOVE ZERO TO ANL-RESULT-COUNT ANL-TOPK-COUNT ANL-SENRES-COUNT.
001870            PERFORM 100-DEDUPLICATE-EVENTS.
001880            EVALUATE TRUE
001890               WHEN ANL-REQ-COUNT-BY-TYPE
001900                  PERFORM 200-COUNT-BY-EVENT-TYPE
001910               WHEN ANL-REQ-TOP-K-FREQUENT
001920                  PERFORM 300-TOP-K-FREQUENT
001930               WHEN ANL-REQ-TOP-PROCESSES
001940                  PERFORM 400-TOP-PROCESSES-BY-WINDOW
001950               WHEN ANL-REQ-PRIV-ESCALATION
001960                  PERFORM 500-DETECT-PRIV-ESCALATION
001970               WHEN ANL-REQ-HIGH-FREQUENCY
001980                  PERFORM 600-DETECT-HIGH-FREQUENCY
001990               WHEN ANL-REQ-SENSITIVE-FILES
002000                  PERFORM 700-FIND-SENSITIVE-FILES
002010            END-EVALUATE.
002020            GOBACK.
002030       EJECT
002040
002050**************************************************************************
002060*                   100-DEDUPLICATE-EVENTS                      
002070*    TWO EVENTS ARE DUPLICATES IFF TYPE, TIMESTAMP, SUBJECT,
002080*    OBJECT AND FLAGS ARE ALL EQUAL.  RUN ONCE PER CALLING JOB -
002090*    THE SW PERSISTS ACROSS CALLS SINCE THIS IS NOT INITIAL.
002100**************************************************************************
002110       100-DEDUPLICATE-EVENTS.
002120            IF WS-DEDUP-IS-DONE
002130               CONTINUE
002140            ELSE
002150               PERFORM 110-CHECK-ONE-ROW-DUP
002160                  VARYING SOC-EVT-IDX FROM 2 BY 1
002170                  UNTIL SOC-EVT-IDX > SOC-EVT-COUNT
002180               SET WS-DEDUP-IS-DONE TO TRUE
002190            END-IF
002200            .
002210
002220       110-CHECK-ONE-ROW-DUP.
002230            MOVE 'N' TO WS-ROW-DUP-SW.
002240            PERFORM 111-COMPARE-TO-EARLIER-ROW
002250               VARYING SOC-EVT-IDX2 FROM 1 BY 1
002260               UNTIL SOC-EVT-IDX2 >= SOC-EVT-IDX
002270               OR WS-ROW-IS-DUP
002280            IF WS-ROW-IS-DUP
002290               SET SOC-EVT-IS-DUPLICATE (SOC-EVT-IDX) TO TRUE
002300            END-IF
002310            .
002320
002330       111-COMPARE-TO-EARLIER-ROW.
002340            IF SOC-EVT-TYPE (SOC-EVT-IDX) =
002350               SOC-EVT-TYPE (SOC-EVT-IDX2)
002360               AND SOC-EVT-TIMESTAMP-KEY (SOC-EVT-IDX) =
002370                  SOC-EVT-TIMESTAMP-KEY (SOC-EVT-IDX2)
002380               AND SOC-EVT-SUBJECT (SOC-EVT-IDX) =
002390                  SOC-EVT-SUBJECT (SOC-EVT-IDX2)
002400               AND SOC-EVT-OBJECT-AREA (SOC-EVT-IDX) =
002410                  SOC-EVT-OBJECT-AREA (SOC-EVT-IDX2)
002420               AND SOC-EVT-FLAGS (SOC-EVT-IDX) =
002430                  SOC-EVT-FLAGS (SOC-EVT-IDX2)
002440               SET WS-ROW-IS-DUP TO TRUE
002450            END-IF
002460            .
002470       EJECT
002480
002490**************************************************************************
002500*                 200-COUNT-BY-EVENT-TYPE                        
002510*    DEDUPLICATED COUNT PER EVENTTYPE, DESCENDING.  ONLY 8
002520*    EVENT TYPES EXIST SO A REPEATED-MAXIMUM SCAN BEATS A SORT.
002530**************************************************************************
002540       200-COUNT-BY-EVENT-TYPE.
002550            INITIALIZE WS-CBT-COUNT-TABLE.
002560            PERFORM 210-TALLY-ONE-EVENT-TYPE
002570               VARYING SOC-EVT-IDX FROM 1 BY 1
002580               UNTIL SOC-EVT-IDX > SOC-EVT-COUNT.
002590            PERFORM 220-RANK-ONE-EVENT-TYPE 8 TIMES
002600            .
002610
002620       210-TALLY-ONE-EVENT-TYPE.
002630            IF NOT SOC-EVT-IS-DUPLICATE (SOC-EVT-IDX)
002640               SET SOC-EVTYPE-IDX TO 1
002650               SEARCH SOC-EVTYPE-ENTRY
002660                  AT END
002670                     CONTINUE
002680                  WHEN SOC-EVTYPE-ENTRY (SOC-EVTYPE-IDX) =
002690                     SOC-EVT-TYPE (SOC-EVT-IDX)
002700                     SET WS-SUB1 TO SOC-EVTYPE-IDX
002710                     ADD 1 TO WS-CBT-COUNT (WS-SUB1)
002720               END-SEARCH
002730            END-IF
002740            .
002750       EJECT
002760
002770       220-RANK-ONE-EVENT-TYPE.
002780            MOVE ZERO TO WS-HIGHCOUNT WS-SUB1.
002790            PERFORM 221-SCAN-ONE-CBT-ROW
002800               VARYING WS-CBT-IDX FROM 1 BY 1
002810               UNTIL WS-CBT-IDX > 8.
002820            IF WS-HIGHCOUNT > ZERO
002830               ADD 1 TO ANL-RESULT-COUNT
002840               SET ANL-RESULT-IDX TO ANL-RESULT-COUNT
002850               MOVE SOC-EVTYPE-ENTRY (WS-SUB1) TO
002860                  ANL-RES-LABEL (ANL-RESULT-IDX)
002870               MOVE WS-HIGHCOUNT TO ANL-RES-COUNT (ANL-RESULT-IDX)
002880               MOVE ZERO TO WS-CBT-COUNT (WS-SUB1)
002890            END-IF
002900            .
002910
002920       221-SCAN-ONE-CBT-ROW.
002930            IF WS-CBT-COUNT (WS-CBT-IDX) > WS-HIGHCOUNT
002940               SET WS-SUB1 TO WS-CBT-IDX
002950               MOVE WS-CBT-COUNT (WS-CBT-IDX) TO WS-HIGHCOUNT
002960            END-IF
002970            .
002980       EJECT
002990
003000**************************************************************************
003010*                   300-TOP-K-FREQUENT                           
003020*    RESTRICTED TO [ANL-WINDOW-START,ANL-WINDOW-END] FIRST, PER
003030*    CR-5103, THEN FREQUENCY COUNTED OVER THAT RESTRICTED
003040*    ARRIVAL LIST - DUPES COUNT.  TIES ON COUNT ARE BROKEN BY
003050*    LEXICOGRAPHIC ORDER OF THE KEY STRING ITSELF (NOT TABLE /
003060*    FIRST-SEEN ORDER - CR-5103 REWORKED THE OLD CR-4630 SHORT
003070*    CUT AFTER A COMPLAINT ABOUT NON-REPRODUCIBLE TIE ORDER).
003080**************************************************************************
003090       300-TOP-K-FREQUENT.
003100            PERFORM 900-VALIDATE-WINDOW.
003110            IF WS-WINDOW-IS-BAD
003120               SET ANL-BAD-WINDOW TO TRUE
003130            ELSE
003140               MOVE ZERO TO WS-FREQK-ROWS
003150               PERFORM 310-BUILD-ONE-FREQUENCY-KEY
003160                  VARYING SOC-EVT-IDX FROM 1 BY 1
003170                  UNTIL SOC-EVT-IDX > SOC-EVT-COUNT
003180               IF ANL-TOP-K = ZERO OR ANL-TOP-K > WS-FREQK-ROWS
003190                  SET ANL-BAD-K TO TRUE
003200               ELSE
003210                  PERFORM 320-RANK-ONE-FREQUENCY-KEY
003220                     VARYING WS-SUB3 FROM 1 BY 1
003230                     UNTIL WS-SUB3 > ANL-TOP-K
003240               END-IF
003250            END-IF
003260            .
003270       EJECT
003280
003290       310-BUILD-ONE-FREQUENCY-KEY.
003300*    FREQUENCY IS COUNTED OVER THE ORIGINAL (NON-DEDUPLICATED)
003310*    ACCEPTED LIST, WINDOW-RESTRICTED ONLY - REPEATED IDENTICAL
003320*    EVENTS DO COUNT TOWARD FREQUENCY.  SEE CR-4630 / CR-5103.
003330            IF SOC-EVT-TIMESTAMP-KEY (SOC-EVT-IDX) >=
003340               ANL-WINDOW-START
003350            AND SOC-EVT-TIMESTAMP-KEY (SOC-EVT-IDX) <=
003360               ANL-WINDOW-END
003370               MOVE ZERO TO WS-SUB1
003380               PERFORM 311-FIND-ONE-FREQUENCY-KEY
003390                  VARYING WS-FREQK-IDX FROM 1 BY 1
003400                  UNTIL WS-FREQK-IDX > WS-FREQK-ROWS
003410                  OR WS-SUB1 NOT = ZERO
003420               IF WS-SUB1 = ZERO
003430                  ADD 1 TO WS-FREQK-ROWS
003440                  SET WS-FREQK-IDX TO WS-FREQK-ROWS
003450                  MOVE SOC-EVT-FREQ-KEY (SOC-EVT-IDX) TO
003460                     WS-FREQK-VALUE (WS-FREQK-IDX)
003470                  MOVE SOC-EVT-IDX TO WS-FREQK-ROW-NUM (WS-FREQK-IDX)
003480                  MOVE 1 TO WS-FREQK-COUNT (WS-FREQK-IDX)
003490               ELSE
003500                  ADD 1 TO WS-FREQK-COUNT (WS-SUB1)
003510               END-IF
003520            END-IF
003530            .
003540       EJECT
003550
003560       311-FIND-ONE-FREQUENCY-KEY.
003570            IF WS-FREQK-VALUE (WS-FREQK-IDX) =
003580               SOC-EVT-FREQ-KEY (SOC-EVT-IDX)
003590               SET WS-SUB1 TO WS-FREQK-IDX
003600            END-IF
003610            .
003620
003630       320-RANK-ONE-FREQUENCY-KEY.
003640            MOVE ZERO TO WS-HIGHCOUNT WS-SUB1.
003650            MOVE HIGH-VALUES TO WS-TIEBREAK-AREA.
003660            PERFORM 321-SCAN-ONE-FREQK-ROW
003670               VARYING WS-FREQK-IDX FROM 1 BY 1
003680               UNTIL WS-FREQK-IDX > WS-FREQK-ROWS.
003690            ADD 1 TO ANL-TOPK-COUNT.
003700            SET ANL-TOPK-IDX TO ANL-TOPK-COUNT.
003710            MOVE WS-FREQK-ROW-NUM (WS-SUB1) TO
003720               ANL-TOPK-EVENT-ROW-NUM (ANL-TOPK-IDX).
003730            MOVE WS-HIGHCOUNT TO ANL-TOPK-FREQ-COUNT (ANL-TOPK-IDX).
003740            MOVE WS-FREQK-VALUE (WS-SUB1) TO
003750               ANL-TOPK-FREQ-KEY (ANL-TOPK-IDX).
003760            MOVE ZERO TO WS-FREQK-COUNT (WS-SUB1)
003770            .
003780
003790       321-SCAN-ONE-FREQK-ROW.
003800            IF WS-FREQK-COUNT (WS-FREQK-IDX) > WS-HIGHCOUNT
003810               SET WS-SUB1 TO WS-FREQK-IDX
003820               MOVE WS-FREQK-COUNT (WS-FREQK-IDX) TO WS-HIGHCOUNT
003830               MOVE WS-FREQK-VALUE (WS-FREQK-IDX) TO WS-TIEBREAK-AREA
003840            ELSE
003850               IF WS-FREQK-COUNT (WS-FREQK-IDX) = WS-HIGHCOUNT
003860                  AND WS-HIGHCOUNT > ZERO
003870                  AND WS-FREQK-VALUE (WS-FREQK-IDX) < WS-TIEBREAK-AREA
003880                  SET WS-SUB1 TO WS-FREQK-IDX
003890                  MOVE WS-FREQK-VALUE (WS-FREQK-IDX) TO WS-TIEBREAK-AREA
003900               END-IF
003910            END-IF
003920            .
003930       EJECT
003940
003950**************************************************************************
003960*              400-TOP-PROCESSES-BY-WINDOW                      
003970*    DEDUPLICATED EVENTS IN [ANL-WINDOW-START,ANL-WINDOW-END],
003980*    GROUPED BY SUBJECT PROCESS NAME, TOP ANL-TOP-K DESCENDING,
003990*    TIES BROKEN LEXICOGRAPHICALLY BY PROCESS NAME PER CR-5103.
004000**************************************************************************
004010       400-TOP-PROCESSES-BY-WINDOW.
004020            PERFORM 900-VALIDATE-WINDOW.
004030            IF WS-WINDOW-IS-BAD
004040               SET ANL-BAD-WINDOW TO TRUE
004050            ELSE
004060               MOVE ZERO TO WS-PROCN-ROWS
004070               PERFORM 410-TALLY-ONE-PROCESS
004080                  VARYING SOC-EVT-IDX FROM 1 BY 1
004090                  UNTIL SOC-EVT-IDX > SOC-EVT-COUNT
004100               PERFORM 420-RANK-ONE-PROCESS
004110                  VARYING WS-SUB3 FROM 1 BY 1
004120                  UNTIL WS-SUB3 > ANL-TOP-K
004130                  OR WS-SUB3 > WS-PROCN-ROWS
004140            END-IF
004150            .
004160       EJECT
004170
004180       410-TALLY-ONE-PROCESS.
004190            IF NOT SOC-EVT-IS-DUPLICATE (SOC-EVT-IDX)
004200               AND SOC-EVT-TIMESTAMP-KEY (SOC-EVT-IDX) >=
004210                  ANL-WINDOW-START
004220               AND SOC-EVT-TIMESTAMP-KEY (SOC-EVT-IDX) <=
004230                  ANL-WINDOW-END
004240               PERFORM 411-ROLL-ONE-PROCESS-COUNT
004250            END-IF
004260            .
004270
004280       411-ROLL-ONE-PROCESS-COUNT.
004290            MOVE ZERO TO WS-SUB1.
004300            PERFORM 412-FIND-ONE-PROCESS-ROW
004310               VARYING WS-PROCN-IDX FROM 1 BY 1
004320               UNTIL WS-PROCN-IDX > WS-PROCN-ROWS
004330               OR WS-SUB1 NOT = ZERO.
004340            IF WS-SUB1 = ZERO
004350               ADD 1 TO WS-PROCN-ROWS
004360               SET WS-PROCN-IDX TO WS-PROCN-ROWS
004370               MOVE SOC-SUBJ-NAME (SOC-EVT-IDX) TO
004380                  WS-PROCN-NAME (WS-PROCN-IDX)
004390               MOVE 1 TO WS-PROCN-COUNT (WS-PROCN-IDX)
004400            ELSE
004410               ADD 1 TO WS-PROCN-COUNT (WS-SUB1)
004420            END-IF
004430            .
004440       EJECT
004450
004460       412-FIND-ONE-PROCESS-ROW.
004470            IF WS-PROCN-NAME (WS-PROCN-IDX) =
004480               SOC-SUBJ-NAME (SOC-EVT-IDX)
004490               SET WS-SUB1 TO WS-PROCN-IDX
004500            END-IF
004510            .
004520
004530       420-RANK-ONE-PROCESS.
004540            MOVE ZERO TO WS-HIGHCOUNT WS-SUB1.
004550            MOVE HIGH-VALUES TO WS-TIEBREAK-SHORT.
004560            PERFORM 421-SCAN-ONE-PROCN-ROW
004570               VARYING WS-PROCN-IDX FROM 1 BY 1
004580               UNTIL WS-PROCN-IDX > WS-PROCN-ROWS.
004590            IF WS-HIGHCOUNT > ZERO
004600               ADD 1 TO ANL-RESULT-COUNT
004610               SET ANL-RESULT-IDX TO ANL-RESULT-COUNT
004620               MOVE WS-PROCN-NAME (WS-SUB1) TO
004630                  ANL-RES-LABEL (ANL-RESULT-IDX)
004640               MOVE WS-HIGHCOUNT TO ANL-RES-COUNT (ANL-RESULT-IDX)
004650               MOVE ZERO TO WS-PROCN-COUNT (WS-SUB1)
004660            END-IF
004670            .
004680
004690       421-SCAN-ONE-PROCN-ROW.
004700            IF WS-PROCN-COUNT (WS-PROCN-IDX) > WS-HIGHCOUNT
004710               SET WS-SUB1 TO WS-PROCN-IDX
004720               MOVE WS-PROCN-COUNT (WS-PROCN-IDX) TO WS-HIGHCOUNT
004730               MOVE WS-PROCN-NAME (WS-PROCN-IDX) TO WS-TIEBREAK-SHORT
004740            ELSE
004750               IF WS-PROCN-COUNT (WS-PROCN-IDX) = WS-HIGHCOUNT
004760                  AND WS-HIGHCOUNT > ZERO
004770                  AND WS-PROCN-NAME (WS-PROCN-IDX) < WS-TIEBREAK-SHORT
004780                  SET WS-SUB1 TO WS-PROCN-IDX
004790                  MOVE WS-PROCN-NAME (WS-PROCN-IDX) TO WS-TIEBREAK-SHORT
004800               END-IF
004810            END-IF
004820            .
004830       EJECT
004840
004850**************************************************************************
004860*              500-DETECT-PRIV-ESCALATION                       
004870*    FORK EVENTS ONLY - PARENT (SUBJECT) PRIVILEGE USER AND
004880*    CHILD (OBJECT) PRIVILEGE ROOT.  TALLIED BY PARENT NAME.
004890**************************************************************************
004900       500-DETECT-PRIV-ESCALATION.
004910            PERFORM 900-VALIDATE-WINDOW.
004920            IF WS-WINDOW-IS-BAD
004930               SET ANL-BAD-WINDOW TO TRUE
004940            ELSE
004950               MOVE ZERO TO WS-PROCN-ROWS
004960               PERFORM 510-CHECK-ONE-FORK
004970                  VARYING SOC-EVT-IDX FROM 1 BY 1
004980                  UNTIL SOC-EVT-IDX > SOC-EVT-COUNT
004990               PERFORM 420-RANK-ONE-PROCESS
005000                  VARYING WS-SUB3 FROM 1 BY 1
005010                  UNTIL WS-SUB3 > WS-PROCN-ROWS
005020            END-IF
005030            .
005040       EJECT
005050
005060       510-CHECK-ONE-FORK.
005070            IF NOT SOC-EVT-IS-DUPLICATE (SOC-EVT-IDX)
005080               AND SOC-EVT-TYPE (SOC-EVT-IDX) = 'fork'
005090               AND SOC-EVT-TIMESTAMP-KEY (SOC-EVT-IDX) >=
005100                  ANL-WINDOW-START
005110               AND SOC-EVT-TIMESTAMP-KEY (SOC-EVT-IDX) <=
005120                  ANL-WINDOW-END
005130               AND SOC-SUBJ-PRIVILEGE (SOC-EVT-IDX) = 'user'
005140               AND SOC-OBJ-PROC-PRIVILEGE OF SOC-EVT-OBJECT-PROCESS
005150                  (SOC-EVT-IDX) = 'root'
005160               PERFORM 411-ROLL-ONE-PROCESS-COUNT
005170            END-IF
005180            .
005190       EJECT
005200
005210**************************************************************************
005220*              600-DETECT-HIGH-FREQUENCY                        
005230*    RATE = COUNT / MINUTES-IN-WINDOW (MINIMUM 1 MINUTE),
005240*    TRUNCATED, NOT ROUNDED, PER CR-4699 - COMPARE BEFORE ANY
005250*    ROUNDING WOULD HAVE BEEN APPLIED.  FLAGGED IF RATE
005260*    STRICTLY EXCEEDS ANL-HIFREQ-THRESHOLD.  WINDOW-SECONDS IS
005270*    A STRAIGHT SUBTRACTION OF THE TWO EPOCH-SECONDS KEYS -
005280*    SAFE NOW THAT THE KEY IS TRUE ELAPSED SECONDS AND NOT A
005290*    YYYYMMDDHHMMSS DIGIT STRING (CR-5103 - THE OLD DIGIT KEY
005300*    GAVE A BOGUS RATE ACROSS ANY MINUTE/HOUR/DAY BOUNDARY).
005310**************************************************************************
005320       600-DETECT-HIGH-FREQUENCY.
005330            PERFORM 900-VALIDATE-WINDOW.
005340            IF WS-WINDOW-IS-BAD
005350               SET ANL-BAD-WINDOW TO TRUE
005360            ELSE
005370               COMPUTE WS-WINDOW-SECONDS =
005380                  ANL-WINDOW-END - ANL-WINDOW-START
005390               COMPUTE WS-WINDOW-MINUTES = WS-WINDOW-SECONDS / 60
005400               IF WS-WINDOW-MINUTES < 1
005410                  MOVE 1 TO WS-WINDOW-MINUTES
005420               END-IF
005430               MOVE ZERO TO WS-PROCN-ROWS
005440               PERFORM 410-TALLY-ONE-PROCESS
005450                  VARYING SOC-EVT-IDX FROM 1 BY 1
005460                  UNTIL SOC-EVT-IDX > SOC-EVT-COUNT
005470               PERFORM 610-FLAG-ONE-PROCESS
005480                  VARYING WS-PROCN-IDX FROM 1 BY 1
005490                  UNTIL WS-PROCN-IDX > WS-PROCN-ROWS
005500            END-IF
005510            .
005520       EJECT
005530
005540       610-FLAG-ONE-PROCESS.
005550            COMPUTE WS-RATE-AREA =
005560               WS-PROCN-COUNT (WS-PROCN-IDX) / WS-WINDOW-MINUTES.
005570            IF WS-RATE-AREA > ANL-HIFREQ-THRESHOLD
005580               ADD 1 TO ANL-RESULT-COUNT
005590               SET ANL-RESULT-IDX TO ANL-RESULT-COUNT
005600               MOVE WS-PROCN-NAME (WS-PROCN-IDX) TO
005610                  ANL-RES-LABEL (ANL-RESULT-IDX)
005620               MOVE WS-PROCN-COUNT (WS-PROCN-IDX) TO
005630                  ANL-RES-COUNT (ANL-RESULT-IDX)
005640            END-IF
005650            .
005660       EJECT
005670
005680**************************************************************************
005690*              700-FIND-SENSITIVE-FILES                         
005700*    FILE-SHAPED EVENTS ONLY, EXACT PATH MATCH, ORIGINAL
005710*    (NON-DEDUPLICATED) ARRIVAL ORDER PER CR-4902.
005720**************************************************************************
005730       700-FIND-SENSITIVE-FILES.
005740            PERFORM 710-CHECK-ONE-EVENT-FOR-PATH
005750               VARYING SOC-EVT-IDX FROM 1 BY 1
005760               UNTIL SOC-EVT-IDX > SOC-EVT-COUNT
005770            .
005780       EJECT
005790
005800       710-CHECK-ONE-EVENT-FOR-PATH.
005810            EVALUATE SOC-EVT-TYPE (SOC-EVT-IDX)
005820               WHEN 'read'    WHEN 'write'   WHEN 'execute'
005830               WHEN 'open'    WHEN 'close'
005840                  PERFORM 711-MATCH-ONE-SENSITIVE-PATH
005850                     VARYING ANL-SENPATH-IDX FROM 1 BY 1
005860                     UNTIL ANL-SENPATH-IDX > ANL-SENPATH-COUNT
005870               WHEN OTHER
005880                  CONTINUE
005890            END-EVALUATE
005900            .
005910       EJECT
005920
005930       711-MATCH-ONE-SENSITIVE-PATH.
005940            IF SOC-OBJ-FILE-PATH OF SOC-EVT-OBJECT-FILE
005950               (SOC-EVT-IDX) =
005960               ANL-SENPATH-VALUE (ANL-SENPATH-IDX)
005970               ADD 1 TO ANL-SENRES-COUNT
005980               SET ANL-SENRES-IDX TO ANL-SENRES-COUNT
005990               MOVE SOC-EVT-IDX TO
006000                  ANL-SENRES-EVENT-ROW-NUM (ANL-SENRES-IDX)
006010            END-IF
006020            .
006030       EJECT
006040
006050**************************************************************************
006060*              900-VALIDATE-WINDOW                              
006070*    SHARED BY EVERY WINDOWED REQUEST - START MUST NOT BE
006080*    AFTER END WHEN A WINDOW WAS SUPPLIED BY THE CALLER.
006090**************************************************************************
006100       900-VALIDATE-WINDOW.
006110            MOVE 'N' TO WS-WINDOW-BAD-SW.
006120            IF ANL-WINDOW-IS-USED
006130               IF ANL-WINDOW-START > ANL-WINDOW-END
006140                  SET WS-WINDOW-IS-BAD TO TRUE
006150               END-IF
006160            ELSE
006170               MOVE SOC-EVT-TIMESTAMP-KEY (1) TO ANL-WINDOW-START
006180               MOVE SOC-EVT-TIMESTAMP-KEY (SOC-EVT-COUNT) TO
006190                  ANL-WINDOW-END
006200            END-IF
006210            .
006220       EJECT
