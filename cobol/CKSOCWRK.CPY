000010**************************************************************************
000020* CKSOCWRK - SOC LOG ANALYTICS - SHARED CONTROL CONSTANTS               *
000030* COPYBOOK HOLDS TABLE CAPACITY LIMITS, THRESHOLD DEFAULTS,             *
000040* AND THE SCRATCH AREA USED TO CRACK ONE RAW CSV LOG LINE               *
000050* INTO ITS 5 FIELDS AND THEIR KEY=VALUE SUB-FIELDS.                     *
000060*                                                                       *
000070* MAINTENANCE..                                                         *
000080*  2026-02-09  BC  CR-4471  ORIGINAL COPYBOOK FOR SOC FILEPASS          *
000090*  2026-08-09  RAM  CR-5103  TIMESTAMP KEY WAS STRAIGHT                 *
000100*                            DIGIT CONCATENATION - WRONG                *
000110*                            ELAPSED TIME ACROSS A CALENDAR             *
000120*                            BOUNDARY.  ADDED THE CUM-DAYS              *
000130*                            TABLE AND EPOCH WORK AREA SO               *
000140*                            THE KEY CAN BE TRUE SECONDS.               *
000150**************************************************************************
000160
000170       01  SOC-CONTROL-CONSTANTS.
000180            05  SOC-MAX-INPUT-FILES        PIC 9(1)   COMP-3 VALUE 3.
000190            05  SOC-MAX-EVENTS             PIC 9(5)   COMP-3 VALUE 2000.
000200            05  SOC-MAX-REJECTS            PIC 9(5)   COMP-3 VALUE 1000.
000210            05  SOC-MAX-KV-PAIRS           PIC 9(2)   COMP-3 VALUE 10.
000220            05  SOC-MAX-REASON-CODES       PIC 9(2)   COMP-3 VALUE 13.
000230            05  SOC-TOP-K-DEFAULT          PIC 9(3)   COMP-3 VALUE 5.
000240            05  SOC-MAX-RESULT-ROWS        PIC 9(3)   COMP-3 VALUE 20.
000250            05  SOC-MAX-TOPREASON-ROWS     PIC 9(1)   COMP-3 VALUE 3.
000260            05  SOC-MAX-SENSITIVE-PATHS    PIC 9(2)   COMP-3 VALUE 10.
000270            05  SOC-DEFAULT-HIFREQ-THRESH  PIC 9(5)V999 COMP-3
000280               VALUE 10.000.
000290
000300*
000310* EVENT-TYPE LITERAL TABLE - THE 8 CANONICAL EVENT-TYPE VALUES
000320* ACCEPTED ON FIELD 1 OF THE RAW LOG RECORD.  HELD AS A
000330* FILLER LITERAL TABLE AND REDEFINED FOR TABLE-LOOKUP USE.
000340*
000350       01  SOC-EVTYPE-LITERALS.
000360            05  FILLER                    PIC X(11) VALUE 'read'.
000370            05  FILLER                    PIC X(11) VALUE 'write'.
000380            05  FILLER                    PIC X(11) VALUE 'execute'.
000390            05  FILLER                    PIC X(11) VALUE 'sendto'.
000400            05  FILLER                    PIC X(11) VALUE 'receivefrom'.
000410            05  FILLER                    PIC X(11) VALUE 'open'.
000420            05  FILLER                    PIC X(11) VALUE 'close'.
000430            05  FILLER                    PIC X(11) VALUE 'fork'.
000440       01  SOC-EVTYPE-TABLE REDEFINES SOC-EVTYPE-LITERALS.
000450            05  SOC-EVTYPE-ENTRY          PIC X(11) OCCURS 8 TIMES
000460               INDEXED BY SOC-EVTYPE-IDX.
000470
000480*
000490* PROTOCOL LITERAL TABLE - TCP/UDP/ICMP, CASE-NORMALIZED ON
000500* INPUT AND COMPARED UPPER-CASE AGAINST THIS TABLE.
000510*
000520       01  SOC-PROTOCOL-LITERALS.
000530            05  FILLER                    PIC X(4) VALUE 'TCP'.
000540            05  FILLER                    PIC X(4) VALUE 'UDP'.
000550            05  FILLER                    PIC X(4) VALUE 'ICMP'.
000560       01  SOC-PROTOCOL-TABLE REDEFINES SOC-PROTOCOL-LITERALS.
000570            05  SOC-PROTOCOL-ENTRY        PIC X(4) OCCURS 3 TIMES
000580               INDEXED BY SOC-PROTO-IDX.
000590
000600*
000610* RAW-LINE PARSE SCRATCH AREA - CRACKED ONCE PER INPUT LINE.
000620*
000630       01  SOC-PARSE-WORK-AREA.
000640            05  WK-RAW-LINE               PIC X(800).
000650            05  WK-RAW-LINE-LEN           PIC 9(3)   COMP-3.
000660            05  WK-COMMA-COUNT            PIC 9(3)   COMP-3.
000670            05  WK-CSV-FIELD OCCURS 5 TIMES INDEXED BY WK-CSV-IDX.
000680               10  WK-CSV-VALUE             PIC X(255).
000690            05  WK-SEGMENT-COUNT          PIC 9(2)   COMP-3.
000700            05  WK-KV-SEGMENT OCCURS 10 TIMES INDEXED BY WK-KV-IDX.
000710               10  WK-KV-KEY                PIC X(20).
000720               10  WK-KV-VALUE              PIC X(255).
000730               10  WK-KV-EQUAL-COUNT        PIC 9(2) COMP-3.
000740            05  WK-EQUAL-COUNT            PIC 9(2)   COMP-3.
000750            05  WK-SEMI-COUNT             PIC 9(2)   COMP-3.
000760
000770*
000780* DIGIT AND OCTAL-DIGIT SCRATCH USED BY THE FIELD VALIDATORS.
000790*
000800       01  SOC-VALIDATE-WORK-AREA.
000810            05  WK-NUMERIC-TEST           PIC 9(9).
000820            05  WK-NUMERIC-TEST-R REDEFINES WK-NUMERIC-TEST
000830               PIC X(9).
000840            05  WK-PROTOCOL-UPPER         PIC X(4).
000850
000860*
000870* CUMULATIVE-DAYS-BEFORE-MONTH LITERAL TABLE (NON-LEAP YEAR),
000880* USED ONLY TO TURN A Y/M/D/H/MI/S TIMESTAMP INTO TRUE
000890* ELAPSED SECONDS SINCE 1970-01-01 - SEE CR-5103.
000900*
000910       01  WK-CUM-DAYS-LITERALS.
000920            05  FILLER                    PIC 9(3) VALUE 000.
000930            05  FILLER                    PIC 9(3) VALUE 031.
000940            05  FILLER                    PIC 9(3) VALUE 059.
000950            05  FILLER                    PIC 9(3) VALUE 090.
000960            05  FILLER                    PIC 9(3) VALUE 120.
000970            05  FILLER                    PIC 9(3) VALUE 151.
000980            05  FILLER                    PIC 9(3) VALUE 181.
000990            05  FILLER                    PIC 9(3) VALUE 212.
001000            05  FILLER                    PIC 9(3) VALUE 243.
001010            05  FILLER                    PIC 9(3) VALUE 273.
001020            05  FILLER                    PIC 9(3) VALUE 304.
001030            05  FILLER                    PIC 9(3) VALUE 334.
001040       01  WK-CUM-DAYS-TABLE REDEFINES WK-CUM-DAYS-LITERALS.
001050            05  WK-CUM-DAYS              PIC 9(3) OCCURS 12 TIMES.
001060
001070*
001080* EPOCH-SECONDS WORK AREA - CRACKS THE 6 DATE/TIME COMPONENTS
001090* BACK OUT OF THE VALIDATED TIMESTAMP AND WALKS THEM THROUGH
001100* THE STANDARD PROLEPTIC-GREGORIAN DAY-COUNT FORMULA.  1969
001110* FULL YEARS PLUS THEIR LEAP DAYS = 719162 DAYS FROM YEAR 1
001120* TO 1970-01-01 - THAT CONSTANT IS THE EPOCH OFFSET BELOW.
001130*
001140       01  SOC-EPOCH-WORK-AREA.
001150            05  WK-EPOCH-YEAR             PIC 9(4).
001160            05  WK-EPOCH-MONTH            PIC 9(2).
001170            05  WK-EPOCH-DAY              PIC 9(2).
001180            05  WK-EPOCH-HOUR             PIC 9(2).
001190            05  WK-EPOCH-MINUTE           PIC 9(2).
001200            05  WK-EPOCH-SECOND           PIC 9(2).
001210            05  WK-EPOCH-YR-PRIOR         PIC 9(4)   COMP-3.
001220            05  WK-EPOCH-LEAP-SW          PIC X(01).
001230               88  WK-EPOCH-YEAR-IS-LEAP   VALUE 'Y'.
001240            05  WK-EPOCH-DIV4R            PIC 9(2)   COMP-3.
001250            05  WK-EPOCH-DIV100R          PIC 9(2)   COMP-3.
001260            05  WK-EPOCH-DIV400R          PIC 9(3)   COMP-3.
001270            05  WK-EPOCH-L4               PIC 9(4)   COMP-3.
001280            05  WK-EPOCH-L100             PIC 9(4)   COMP-3.
001290            05  WK-EPOCH-L400             PIC 9(4)   COMP-3.
001300            05  WK-EPOCH-LEAPDAYS         PIC 9(4)   COMP-3.
001310            05  WK-EPOCH-DAYS-Y1          PIC 9(7)   COMP-3.
001320            05  WK-EPOCH-DAYS             PIC S9(7)  COMP-3.
001330            05  FILLER                    PIC X(01).
