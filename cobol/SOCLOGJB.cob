000010       IDENTIFICATION DIVISION.
000020       PROGRAM-ID. SOCLOGJB.
000030       AUTHOR. BHARATH CHEVIREDDY.
000040       INSTALLATION. CK SYSTEMS DIVISION.
000050       DATE-WRITTEN. 06/1987.
000060       DATE-COMPILED.
000070       SECURITY. CK SYSTEMS DIVISION - INTERNAL USE ONLY.
000080**************************************************************************
000090*                                                                       *
000100*A    ABSTRACT..                                                        *
000110*  SOCLOGJB IS THE SOC EVENT LOG INTAKE FILEPASS.  IT READS             *
000120*  UP TO THREE FIXED-FIELD AUDIT-LOG FILES OF SYSTEM-CALL               *
000130*  EVENTS (PROCESS EXEC, FILE I/O, NETWORK I/O, FORK),                  *
000140*  VALIDATES EVERY LINE, REJECTS MALFORMED LINES WITH A                 *
000150*  REASON CODE, LOADS THE ACCEPTED LINES INTO THE IN-                   *
000160*  MEMORY EVENT TABLE, PRINTS THE INGESTION AND DATASET                 *
000170*  SUMMARY REPORTS, AND DRIVES SOCANLYZ FOR THE SOC                     *
000180*  TRIAGE ANALYTICS (TOP-K FREQUENCY, PER-PROCESS                       *
000190*  ACTIVITY, PRIVILEGE ESCALATION, HIGH-FREQUENCY BURST,                *
000200*  AND SENSITIVE-FILE-ACCESS DETECTION).                                *
000210*                                                                       *
000220*J    JCL..                                                             *
000230*                                                                       *
000240* //SOCLOGJB EXEC PGM=SOCLOGJB                                          *
000250* //SYSPDUMP DD SYSOUT=U,HOLD=YES                                       *
000260* //SYSOUT   DD SYSOUT=*                                                *
000270* //SOCIN1   DD DSN=T54.SOC.EVENTLOG.FILE1,DISP=SHR                     *
000280* //SOCIN2   DD DSN=T54.SOC.EVENTLOG.FILE2,DISP=SHR                     *
000290* //SOCIN3   DD DSN=T54.SOC.EVENTLOG.FILE3,DISP=SHR                     *
000300* //SYSIPT   DD DUMMY                                                   *
000310* //*                                                                   *
000320*                                                                       *
000330*P    ENTRY PARAMETERS..                                                *
000340*     NONE.                                                             *
000350*                                                                       *
000360*E    ERRORS DETECTED BY THIS ELEMENT..                                 *
000370*     I/O ERROR ON SOCIN1/SOCIN2/SOCIN3 (STATUS NOT 00/35).             *
000380*                                                                       *
000390*C    ELEMENTS INVOKED BY THIS ELEMENT..                                *
000400*                                                                       *
000410*     SOCANLYZ ---- SOC ANALYTICS ENGINE SUBPROGRAM                     *
000420*                                                                       *
000430*U    USER CONSTANTS AND TABLES REFERENCED..                            *
000440*     CKSOCWRK, CKSOCEVT, CKSOCERR, CKSOCANL                            *
000450*                                                                       *
000460*M    MAINTENANCE LOG..                                                 *
000470*                                                                       *
000480*  DATE      BY   REQUEST    DESCRIPTION                                *
000490*  --------  ---  ---------  -----------------------------              *
000500*  06/1987   BC   CR-4471    ORIGINAL FILEPASS, VUL18 BASE.             *
000510*  11/1989   RDM  CR-4512    ADD SECOND INPUT FILE, SOCIN2.             *
000520*  02/1991   BC   CR-4598    ADD FORK / PRIV ESCALATION.                *
000530*  08/1992   TLW  CR-4630    ADD NETWORK EVENT SHAPE.                   *
000540*  04/1994   RDM  CR-4677    ADD THIRD INPUT FILE, SOCIN3.              *
000550*  09/1995   BC   CR-4699    ADD HIGH-FREQUENCY DETECTOR.               *
000560*  01/1999   JKH  CR-4811    Y2K - TIMESTAMP KEY WIDENED TO             *
000570*                            4-DIGIT CENTURY (WAS 2-DIGIT).             *
000580*  07/2001   TLW  CR-4902    ADD SENSITIVE-FILE DETECTOR.               *
000590*  03/2004   JKH  CR-4960    CALL SOCANLYZ, MOVE ANALYTICS              *
000600*                            OUT OF THIS PROGRAM.                       *
000610*  08/2026   BC   CR-5102    ADD DATASET SUMMARY REPORT,                *
000620*                            TOP-3 REJECTION REASONS.                   *
000630**************************************************************************
000640
000650       ENVIRONMENT DIVISION.
000660       CONFIGURATION SECTION.
000670       SPECIAL-NAMES.
000680            C01 IS TOP-OF-FORM
000690            CLASS OCTAL-DIGIT IS '0' THRU '7'
000700            UPSI-0 ON STATUS IS SOC-DEBUG-ON
000710            UPSI-0 OFF STATUS IS SOC-DEBUG-OFF.
000720       INPUT-OUTPUT SECTION.
000730       FILE-CONTROL.
000740            SELECT SOC-INPUT-FILE-1 ASSIGN TO SOCIN1
000750               ORGANIZATION IS LINE SEQUENTIAL
000760               FILE STATUS IS WS-FS-1.
000770            SELECT SOC-INPUT-FILE-2 ASSIGN TO SOCIN2
000780               ORGANIZATION IS LINE SEQUENTIAL
000790               FILE STATUS IS WS-FS-2.
000800            SELECT SOC-INPUT-FILE-3 ASSIGN TO SOCIN3
000810               ORGANIZATION IS LINE SEQUENTIAL
000820               FILE STATUS IS WS-FS-3.
000830
000840       DATA DIVISION.
000850       FILE SECTION.
000860       FD  SOC-INPUT-FILE-1.
000870            01  SOC-INPUT-REC-1            PIC X(800).
000880       FD  SOC-INPUT-FILE-2.
000890            01  SOC-INPUT-REC-2            PIC X(800).
000900       FD  SOC-INPUT-FILE-3.
000910            01  SOC-INPUT-REC-3            PIC X(800).
000920       EJECT
000930
000940       WORKING-STORAGE SECTION.
000950       01  FILLER PIC X(32)
000960            VALUE 'SOCLOGJB WORKING STORAGE BEGINS'.
000970**************************************************************************
000980*    SHARED SOC FILEPASS DATA AREAS
000990**************************************************************************
001000       COPY CKSOCWRK.
001010       EJECT
001020       COPY CKSOCEVT.
001030       EJECT
001040       COPY CKSOCERR.
001050       EJECT
001060       COPY CKSOCANL.
001070       EJECT
001080**************************************************************************
001090*    LOCAL WORKING STORAGE
001100**************************************************************************
001110       01  WS-CONTROL-SWITCHES.
001120            05  WS-FS-1                    PIC X(02).
001130            05  WS-FS-2                    PIC X(02).
001140            05  WS-FS-3                    PIC X(02).
001150            05  WS-CURRENT-FS               PIC X(02).
001160            05  WS-CURRENT-FILE-NUM         PIC 9(1)   COMP-3.
001170            05  WS-FILE-OPEN-SW             PIC X(01).
001180               88  WS-FILE-OPEN-OK          VALUE 'Y'.
001190            05  END-OF-CURRENT-FILE         PIC X(01).
001200               88  AT-END-OF-CURRENT-FILE   VALUE 'Y'.
001210
001220       01  WS-LINE-WORK-AREA.
001230            05  WS-LINE-NUM                PIC 9(7)   COMP-3 VALUE 0.
001240            05  WS-PREV-TIMESTAMP-KEY       PIC S9(15)   COMP-3.
001250            05  WS-PREV-TIMESTAMP-SET       PIC X(01).
001260               88  WS-PREV-TS-IS-SET        VALUE 'Y'.
001270            05  WS-LINE-VALID-SW            PIC X(01).
001280               88  WS-LINE-IS-VALID          VALUE 'Y'.
001290            05  WS-REJECT-REASON-NUM        PIC 9(02)  COMP-3.
001300            05  WS-REJECT-DETAIL-TEXT       PIC X(255).
001310
001320       01  WS-KV-LOOKUP-AREA.
001330            05  WS-KV-SOURCE-TEXT           PIC X(255).
001340            05  WS-KV-LOOKUP-KEY            PIC X(20).
001350            05  WS-KV-LOOKUP-VALUE          PIC X(255).
001360            05  WS-KV-FOUND-SW              PIC X(01).
001370               88  WS-KV-WAS-FOUND          VALUE 'Y'.
001380
001390       01  WS-TOTALS-AREA.
001400            05  WS-ACCEPTED-COUNT           PIC 9(7)   COMP-3 VALUE 0.
001410            05  WS-REJECTED-COUNT           PIC 9(7)   COMP-3 VALUE 0.
001420            05  WS-MIN-TIMESTAMP-KEY        PIC S9(15)   COMP-3.
001430            05  WS-MAX-TIMESTAMP-KEY        PIC S9(15)   COMP-3.
001440            05  WS-MIN-TIMESTAMP-DISP       PIC X(20).
001450            05  WS-MAX-TIMESTAMP-DISP       PIC X(20).
001460            05  WS-TIME-RANGE-SW            PIC X(01).
001470               88  WS-TIME-RANGE-IS-SET     VALUE 'Y'.
001480            05  WS-ROOT-COUNT               PIC 9(7)   COMP-3 VALUE 0.
001490            05  WS-USER-COUNT               PIC 9(7)   COMP-3 VALUE 0.
001500            05  WS-START-TIME                PIC 9(8)   COMP-3.
001510            05  WS-END-TIME                  PIC 9(8)   COMP-3.
001520            05  WS-ELAPSED-MS                PIC 9(9)   COMP-3 VALUE 0.
001530            05  WS-REJECTION-RATE            PIC 9(3)V99.
001540
001550       01  WS-DISTINCT-PROC-TABLE.
001560            05  WS-DISTINCT-PROC-COUNT      PIC 9(3)   COMP-3 VALUE 0.
001570            05  WS-DISTINCT-PROC-ROW OCCURS 200 TIMES
001580               INDEXED BY WS-DPROC-IDX.
001590               10  WS-DISTINCT-PROC-NAME      PIC X(64).
001600
001610       01  WS-EVTYPE-COUNT-TABLE.
001620            05  WS-EVTYPE-COUNT-ROW OCCURS 8 TIMES
001630               INDEXED BY WS-EVTC-IDX.
001640               10  WS-EVTYPE-COUNT            PIC 9(7)   COMP-3.
001650
001660       01  WS-MISC-WORK-AREA.
001670            05  WS-SUB                      PIC 9(5)   COMP-3 VALUE 0.
001680            05  WS-SUB2                     PIC 9(5)   COMP-3 VALUE 0.
001690            05  WS-SUB2-SEQ                 PIC 9(7)   COMP-3 VALUE 0.
001700            05  WS-OCTET-TEXT-1              PIC X(3).
001710            05  WS-OCTET-TEXT-2              PIC X(3).
001720            05  WS-OCTET-TEXT-3              PIC X(3).
001730            05  WS-OCTET-TEXT-4              PIC X(3).
001740            05  WS-OCTET-NUM-1               PIC 9(3)   COMP-3.
001750            05  WS-OCTET-NUM-2               PIC 9(3)   COMP-3.
001760            05  WS-OCTET-NUM-3               PIC 9(3)   COMP-3.
001770            05  WS-OCTET-NUM-4               PIC 9(3)   COMP-3.
001780            05  WS-PORT-NUM                  PIC 9(5)   COMP-3.
001790            05  WS-DOT-COUNT                 PIC 9(2)   COMP-3.
001800            05  WS-DISTINCT-KEY-COUNT        PIC 9(5)   COMP-3.
001810            05  WS-TOP-REASON-PRINTED        PIC 9(1)   COMP-3.
001820       01  FILLER PIC X(32)
001830            VALUE 'SOCLOGJB WORKING STORAGE ENDS  '.
001840       EJECT
001850
001860       LINKAGE SECTION.
001870       EJECT
001880       PROCEDURE DIVISION.
001890**************************************************************************
001900*                        MAINLINE LOGIC                          
001910**************************************************************************
001920
001930       0000-CONTROL-PROCESS.
001940            PERFORM 1000-INITIALIZATION
001950               THRU 1099-INITIALIZATION-EXIT.
001960            PERFORM 1200-PROCESS-ONE-FILE
001970               THRU 1299-PROCESS-ONE-FILE-EXIT
001980               VARYING WS-CURRENT-FILE-NUM FROM 1 BY 1
001990               UNTIL WS-CURRENT-FILE-NUM > SOC-MAX-INPUT-FILES.
002000            PERFORM 5000-PRINT-INGESTION-SUMMARY
002010               THRU 5099-PRINT-INGESTION-SUMMARY-EXIT.
002020            PERFORM 5100-PRINT-DATASET-SUMMARY
002030               THRU 5199-PRINT-DATASET-SUMMARY-EXIT.
002040            PERFORM 6000-RUN-ANALYTICS
002050               THRU 6099-RUN-ANALYTICS-EXIT.
002060            PERFORM EOJ9000-CLOSE-FILES
002070               THRU EOJ9999-EXIT.
002080            GOBACK.
002090       EJECT
002100
002110**************************************************************************
002120*                       INITIALIZATION                          
002130**************************************************************************
002140
002150       1000-INITIALIZATION.
002160            INITIALIZE WS-TOTALS-AREA WS-DISTINCT-PROC-TABLE
002170               WS-EVTYPE-COUNT-TABLE.
002180            INITIALIZE SOC-EVENT-TABLE SOC-REJECT-TABLE
002190               SOC-REASON-TALLY-TABLE.
002200            MOVE ZERO TO WS-MIN-TIMESTAMP-KEY WS-MAX-TIMESTAMP-KEY.
002210            MOVE SPACE TO WS-TIME-RANGE-SW.
002220            ACCEPT WS-START-TIME FROM TIME.
002230       1099-INITIALIZATION-EXIT.
002240            EXIT.
002250       EJECT
002260
002270**************************************************************************
002280*                 PROCESS ONE INPUT FILE                        
002290**************************************************************************
002300
002310       1200-PROCESS-ONE-FILE.
002320            PERFORM 1210-OPEN-CURRENT-FILE
002330               THRU 1219-OPEN-CURRENT-FILE-EXIT.
002340            IF WS-FILE-OPEN-OK
002350               MOVE SPACE TO END-OF-CURRENT-FILE
002360               MOVE ZERO TO WS-LINE-NUM
002370               MOVE SPACE TO WS-PREV-TIMESTAMP-SET
002380               PERFORM 2000-MAIN-PROCESS
002390                  THRU 2000-MAIN-PROCESS-EXIT
002400                  UNTIL AT-END-OF-CURRENT-FILE
002410               PERFORM 1220-CLOSE-CURRENT-FILE
002420                  THRU 1229-CLOSE-CURRENT-FILE-EXIT
002430            END-IF.
002440       1299-PROCESS-ONE-FILE-EXIT.
002450            EXIT.
002460       EJECT
002470
002480       1210-OPEN-CURRENT-FILE.
002490            EVALUATE WS-CURRENT-FILE-NUM
002500               WHEN 1
002510                  OPEN INPUT SOC-INPUT-FILE-1
002520                  MOVE WS-FS-1 TO WS-CURRENT-FS
002530               WHEN 2
002540                  OPEN INPUT SOC-INPUT-FILE-2
002550                  MOVE WS-FS-2 TO WS-CURRENT-FS
002560               WHEN 3
002570                  OPEN INPUT SOC-INPUT-FILE-3
002580                  MOVE WS-FS-3 TO WS-CURRENT-FS
002590            END-EVALUATE.
002600            MOVE 'N' TO WS-FILE-OPEN-SW.
002610            IF WS-CURRENT-FS = '00'
002620               MOVE 'Y' TO WS-FILE-OPEN-SW
002630            ELSE
002640               IF WS-CURRENT-FS = '35'
002650                  DISPLAY 'SOCLOGJB - MISSING INPUT FILE NUMBER '
002660                     WS-CURRENT-FILE-NUM
002670               ELSE
002680                  DISPLAY 'SOCLOGJB - OPEN FAILED, FILE STATUS = '
002690                     WS-CURRENT-FS
002700                  GO TO EOJ9900-ABEND
002710               END-IF
002720            END-IF.
002730       1219-OPEN-CURRENT-FILE-EXIT.
002740            EXIT.
002750       EJECT
002760
002770       1220-CLOSE-CURRENT-FILE.
002780            EVALUATE WS-CURRENT-FILE-NUM
002790               WHEN 1   CLOSE SOC-INPUT-FILE-1
002800               WHEN 2   CLOSE SOC-INPUT-FILE-2
002810               WHEN 3   CLOSE SOC-INPUT-FILE-3
002820            END-EVALUATE.
002830       1229-CLOSE-CURRENT-FILE-EXIT.
002840            EXIT.
002850       EJECT
002860
002870**************************************************************************
002880*                      MAIN PROCESS                             
002890**************************************************************************
002900
002910       2000-MAIN-PROCESS.
002920            PERFORM 2010-READ-CURRENT-FILE
002930               THRU 2019-READ-CURRENT-FILE-EXIT.
002940            IF NOT AT-END-OF-CURRENT-FILE
002950               ADD 1 TO WS-LINE-NUM
002960               PERFORM 2100-VALIDATE-AND-BUILD-LINE
002970                  THRU 2199-VALIDATE-AND-BUILD-LINE-EXIT
002980            END-IF.
002990       2000-MAIN-PROCESS-EXIT.
003000            EXIT.
003010       EJECT
003020
003030       2010-READ-CURRENT-FILE.
003040            EVALUATE WS-CURRENT-FILE-NUM
003050               WHEN 1
003060                  READ SOC-INPUT-FILE-1 INTO WK-RAW-LINE
003070                  AT END SET AT-END-OF-CURRENT-FILE TO TRUE
003080                  END-READ
003090               WHEN 2
003100                  READ SOC-INPUT-FILE-2 INTO WK-RAW-LINE
003110                  AT END SET AT-END-OF-CURRENT-FILE TO TRUE
003120                  END-READ
003130               WHEN 3
003140                  READ SOC-INPUT-FILE-3 INTO WK-RAW-LINE
003150                  AT END SET AT-END-OF-CURRENT-FILE TO TRUE
003160                  END-READ
003170            END-EVALUATE.
003180       2019-READ-CURRENT-FILE-EXIT.
003190            EXIT.
003200       EJECT
003210**************************************************************************
003220*              VALIDATE AND BUILD ONE RAW LINE                  
003230**************************************************************************
003240
003250       2100-VALIDATE-AND-BUILD-LINE.
003260            INITIALIZE SOC-EVENT-BUILD-AREA.
003270            MOVE 'Y' TO WS-LINE-VALID-SW.
003280            MOVE ZERO TO WS-REJECT-REASON-NUM.
003290            PERFORM 2105-SPLIT-CSV-LINE
003300               THRU 2109-SPLIT-CSV-LINE-EXIT.
003310            IF WS-LINE-IS-VALID
003320               PERFORM 2110-VALIDATE-EVENT-TYPE
003330                  THRU 2119-VALIDATE-EVENT-TYPE-EXIT
003340            END-IF.
003350            IF WS-LINE-IS-VALID
003360               PERFORM 2120-VALIDATE-TIMESTAMP
003370                  THRU 2129-VALIDATE-TIMESTAMP-EXIT
003380            END-IF.
003390            IF WS-LINE-IS-VALID
003400               PERFORM 2200-PARSE-SUBJECT
003410                  THRU 2299-PARSE-SUBJECT-EXIT
003420            END-IF.
003430            IF WS-LINE-IS-VALID
003440               PERFORM 2300-PARSE-OBJECT
003450                  THRU 2399-PARSE-OBJECT-EXIT
003460            END-IF.
003470            IF WS-LINE-IS-VALID
003480               PERFORM 2400-BUILD-EVENT
003490                  THRU 2499-BUILD-EVENT-EXIT
003500            ELSE
003510               PERFORM 2900-REJECT-LINE
003520                  THRU 2999-REJECT-LINE-EXIT
003530            END-IF.
003540       2199-VALIDATE-AND-BUILD-LINE-EXIT.
003550            EXIT.
003560       EJECT
003570
003580* SPLIT ON COMMA INTO EXACTLY 5 FIELDS - RULE 1 OF EVENTPARSER.
003590       2105-SPLIT-CSV-LINE.
003600            MOVE ZERO TO WK-COMMA-COUNT.
003610            INSPECT WK-RAW-LINE TALLYING WK-COMMA-COUNT
003620               FOR ALL ','.
003630            IF WK-COMMA-COUNT NOT = 4
003640               MOVE 12 TO WS-REJECT-REASON-NUM
003650               MOVE 'EXPECTED 5 FIELDS, FOUND WRONG FIELD COUNT'
003660                  TO WS-REJECT-DETAIL-TEXT
003670               MOVE 'N' TO WS-LINE-VALID-SW
003680            ELSE
003690               UNSTRING WK-RAW-LINE DELIMITED BY ','
003700                  INTO WK-CSV-VALUE(1) WK-CSV-VALUE(2) WK-CSV-VALUE(3)
003710                  WK-CSV-VALUE(4) WK-CSV-VALUE(5)
003720            END-IF.
003730       2109-SPLIT-CSV-LINE-EXIT.
003740            EXIT.
003750       EJECT
003760
003770* EVENT-TYPE MUST MATCH ONE OF THE 8 LOWER-CASE LITERALS.
003780       2110-VALIDATE-EVENT-TYPE.
003790            MOVE 'N' TO WS-KV-FOUND-SW.
003800            SET SOC-EVTYPE-IDX TO 1.
003810            SEARCH SOC-EVTYPE-ENTRY
003820               AT END
003830                  MOVE 1 TO WS-REJECT-REASON-NUM
003840                  STRING 'INVALID EVENT TYPE - ' WK-CSV-VALUE(1)
003850                     DELIMITED BY SIZE INTO WS-REJECT-DETAIL-TEXT
003860                  MOVE 'N' TO WS-LINE-VALID-SW
003870               WHEN SOC-EVTYPE-ENTRY(SOC-EVTYPE-IDX) = WK-CSV-VALUE(1)
003880                  MOVE WK-CSV-VALUE(1) TO BLD-EVT-TYPE
003890            END-SEARCH.
003900       2119-VALIDATE-EVENT-TYPE-EXIT.
003910            EXIT.
003920       EJECT
003930
003940* TIMESTAMP MUST BE ISO-8601 UTC, YYYY-MM-DDTHH:MM:SSZ, AND
003950* NON-DECREASING VERSUS THE PREVIOUS ACCEPTED LINE IN THIS
003960* SAME FILE.  THE KEY IS TRUE ELAPSED SECONDS SINCE 1970-01-
003970* 01, NOT THE RAW DIGITS - SEE 2125 BELOW AND CR-5103.
003980       2120-VALIDATE-TIMESTAMP.
003990            MOVE 'Y' TO WS-KV-FOUND-SW.
004000            IF WK-CSV-VALUE(2)(5:1) NOT = '-' OR
004010               WK-CSV-VALUE(2)(8:1) NOT = '-' OR
004020               WK-CSV-VALUE(2)(11:1) NOT = 'T' OR
004030               WK-CSV-VALUE(2)(14:1) NOT = ':' OR
004040               WK-CSV-VALUE(2)(17:1) NOT = ':' OR
004050               WK-CSV-VALUE(2)(20:1) NOT = 'Z'
004060            MOVE 'N' TO WS-KV-FOUND-SW
004070            END-IF.
004080            IF WS-KV-WAS-FOUND
004090               IF WK-CSV-VALUE(2)(1:4) IS NOT NUMERIC OR
004100                  WK-CSV-VALUE(2)(6:2) IS NOT NUMERIC OR
004110                  WK-CSV-VALUE(2)(9:2) IS NOT NUMERIC OR
004120                  WK-CSV-VALUE(2)(12:2) IS NOT NUMERIC OR
004130                  WK-CSV-VALUE(2)(15:2) IS NOT NUMERIC OR
004140                  WK-CSV-VALUE(2)(18:2) IS NOT NUMERIC
004150                  MOVE 'N' TO WS-KV-FOUND-SW
004160               END-IF
004170            END-IF.
004180            IF NOT WS-KV-WAS-FOUND
004190               MOVE 2 TO WS-REJECT-REASON-NUM
004200               MOVE 'MALFORMED TIMESTAMP' TO WS-REJECT-DETAIL-TEXT
004210               MOVE 'N' TO WS-LINE-VALID-SW
004220            ELSE
004230               MOVE WK-CSV-VALUE(2) TO BLD-EVT-TIMESTAMP-DISP
004240               PERFORM 2125-COMPUTE-EPOCH-SECONDS
004250            END-IF.
004260            IF WS-LINE-IS-VALID
004270               IF WS-PREV-TS-IS-SET AND
004280                  BLD-EVT-TIMESTAMP-KEY < WS-PREV-TIMESTAMP-KEY
004290                  MOVE 3 TO WS-REJECT-REASON-NUM
004300                  MOVE 'TIMESTAMP IS BEFORE PREVIOUS TIMESTAMP'
004310                     TO WS-REJECT-DETAIL-TEXT
004320                  MOVE 'N' TO WS-LINE-VALID-SW
004330               END-IF
004340            END-IF.
004350            IF WS-LINE-IS-VALID
004360               MOVE BLD-EVT-TIMESTAMP-KEY TO WS-PREV-TIMESTAMP-KEY
004370               MOVE 'Y' TO WS-PREV-TIMESTAMP-SET
004380            END-IF.
004390       EJECT
004400
004410* CRACKS THE 6 DATE/TIME COMPONENTS OUT OF THE VALIDATED
004420* TIMESTAMP AND WALKS THEM THROUGH THE STANDARD PROLEPTIC-
004430* GREGORIAN DAY-COUNT FORMULA TO GET TRUE ELAPSED SECONDS
004440* SINCE 1970-01-01 - NOT A DIGIT CONCATENATION.  ADDED
004450* WHEN THE HIGH-FREQUENCY RATE CAME BACK WRONG ACROSS A
004460* CALENDAR BOUNDARY.  SEE CR-5103.
004470       2125-COMPUTE-EPOCH-SECONDS.
004480            MOVE WK-CSV-VALUE(2)(1:4)  TO WK-EPOCH-YEAR.
004490            MOVE WK-CSV-VALUE(2)(6:2)  TO WK-EPOCH-MONTH.
004500            MOVE WK-CSV-VALUE(2)(9:2)  TO WK-EPOCH-DAY.
004510            MOVE WK-CSV-VALUE(2)(12:2) TO WK-EPOCH-HOUR.
004520            MOVE WK-CSV-VALUE(2)(15:2) TO WK-EPOCH-MINUTE.
004530            MOVE WK-CSV-VALUE(2)(18:2) TO WK-EPOCH-SECOND.
004540            COMPUTE WK-EPOCH-YR-PRIOR = WK-EPOCH-YEAR - 1.
004550            DIVIDE WK-EPOCH-YEAR BY 4 GIVING WK-EPOCH-L4
004560               REMAINDER WK-EPOCH-DIV4R.
004570            DIVIDE WK-EPOCH-YEAR BY 100 GIVING WK-EPOCH-L100
004580               REMAINDER WK-EPOCH-DIV100R.
004590            DIVIDE WK-EPOCH-YEAR BY 400 GIVING WK-EPOCH-L400
004600               REMAINDER WK-EPOCH-DIV400R.
004610            IF WK-EPOCH-DIV4R = ZERO AND
004620               (WK-EPOCH-DIV100R NOT = ZERO OR WK-EPOCH-DIV400R = ZERO)
004630            SET WK-EPOCH-YEAR-IS-LEAP TO TRUE
004640            ELSE
004650               MOVE 'N' TO WK-EPOCH-LEAP-SW
004660            END-IF.
004670            DIVIDE WK-EPOCH-YR-PRIOR BY 4   GIVING WK-EPOCH-L4.
004680            DIVIDE WK-EPOCH-YR-PRIOR BY 100 GIVING WK-EPOCH-L100.
004690            DIVIDE WK-EPOCH-YR-PRIOR BY 400 GIVING WK-EPOCH-L400.
004700            COMPUTE WK-EPOCH-LEAPDAYS =
004710               WK-EPOCH-L4 - WK-EPOCH-L100 + WK-EPOCH-L400.
004720            COMPUTE WK-EPOCH-DAYS-Y1 = WK-EPOCH-YR-PRIOR * 365
004730               + WK-EPOCH-LEAPDAYS + WK-CUM-DAYS (WK-EPOCH-MONTH)
004740               + WK-EPOCH-DAY - 1.
004750            IF WK-EPOCH-YEAR-IS-LEAP AND WK-EPOCH-MONTH > 2
004760               ADD 1 TO WK-EPOCH-DAYS-Y1
004770            END-IF.
004780            COMPUTE WK-EPOCH-DAYS = WK-EPOCH-DAYS-Y1 - 719162.
004790            COMPUTE BLD-EVT-TIMESTAMP-KEY =
004800               WK-EPOCH-DAYS * 86400 + WK-EPOCH-HOUR * 3600
004810               + WK-EPOCH-MINUTE * 60 + WK-EPOCH-SECOND.
004820       2129-VALIDATE-TIMESTAMP-EXIT.
004830            EXIT.
004840       EJECT
004850**************************************************************************
004860*             SPLIT ';'-SEPARATED KEY=VALUE SEGMENTS            
004870**************************************************************************
004880
004890* CALLER MOVES THE SOURCE TEXT (FIELD 4 OR FIELD 5) INTO
004900* WS-KV-SOURCE-TEXT BEFORE PERFORMING THIS PARAGRAPH.  A
004910* SEGMENT WITHOUT EXACTLY ONE EQUALS SIGN IS MALFORMED.  THE
004920* KEY HALF IS FOLDED TO UPPER CASE BY 2211 BELOW SO IT
004930* MATCHES THE UPPER-CASE LOOKUP LITERALS IN THE 2200/2300
004940* SERIES REGARDLESS OF THE CASE THE FEED SENT IT IN - SEE
004950* CR-5118.
004960       2210-SPLIT-KV-SEGMENTS.
004970            MOVE ZERO TO WK-SEGMENT-COUNT WK-SEMI-COUNT.
004980            INSPECT WS-KV-SOURCE-TEXT TALLYING WK-SEMI-COUNT
004990               FOR ALL ';'.
005000            UNSTRING WS-KV-SOURCE-TEXT DELIMITED BY ';'
005010               INTO WK-KV-KEY(1) WK-KV-KEY(2) WK-KV-KEY(3) WK-KV-KEY(4)
005020               WK-KV-KEY(5) WK-KV-KEY(6) WK-KV-KEY(7) WK-KV-KEY(8)
005030               WK-KV-KEY(9) WK-KV-KEY(10)
005040               TALLYING IN WK-SEGMENT-COUNT.
005050            PERFORM 2211-SPLIT-ONE-KV-SEGMENT
005060               THRU 2211-SPLIT-ONE-KV-SEGMENT-EXIT
005070               VARYING WK-KV-IDX FROM 1 BY 1
005080               UNTIL WK-KV-IDX > WK-SEGMENT-COUNT.
005090       2219-SPLIT-KV-SEGMENTS-EXIT.
005100            EXIT.
005110       EJECT
005120
005130       2211-SPLIT-ONE-KV-SEGMENT.
005140            MOVE ZERO TO WK-KV-EQUAL-COUNT(WK-KV-IDX).
005150            INSPECT WK-KV-KEY(WK-KV-IDX) TALLYING
005160               WK-KV-EQUAL-COUNT(WK-KV-IDX) FOR ALL '='.
005170            IF WK-KV-EQUAL-COUNT(WK-KV-IDX) NOT = 1
005180               MOVE 11 TO WS-REJECT-REASON-NUM
005190               MOVE 'MALFORMED KEY=VALUE PAIRS' TO WS-REJECT-DETAIL-TEXT
005200               MOVE 'N' TO WS-LINE-VALID-SW
005210            ELSE
005220               UNSTRING WK-KV-KEY(WK-KV-IDX) DELIMITED BY '='
005230                  INTO WK-KV-KEY(WK-KV-IDX) WK-KV-VALUE(WK-KV-IDX)
005240               INSPECT WK-KV-KEY(WK-KV-IDX)
005250                  CONVERTING 'abcdefghijklmnopqrstuvwxyz'
005260                  TO         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
005270            END-IF.
005280       2211-SPLIT-ONE-KV-SEGMENT-EXIT.
005290            EXIT.
005300       EJECT
005310
005320* LOOK UP ONE KEY IN THE SEGMENTS SPLIT BY 2210 ABOVE -
005330* TARGET KEY IN WS-KV-LOOKUP-KEY, RESULT IN WS-KV-LOOKUP-
005340* VALUE, WS-KV-WAS-FOUND TELLS THE CALLER WHETHER IT WAS
005350* PRESENT AT ALL.
005360       2212-FIND-KV-VALUE.
005370            MOVE 'N' TO WS-KV-FOUND-SW.
005380            MOVE SPACE TO WS-KV-LOOKUP-VALUE.
005390            PERFORM 2213-FIND-KV-VALUE-STEP
005400               VARYING WK-KV-IDX FROM 1 BY 1
005410               UNTIL WK-KV-IDX > WK-SEGMENT-COUNT OR WS-KV-WAS-FOUND.
005420       2212-FIND-KV-VALUE-EXIT.
005430            EXIT.
005440       EJECT
005450
005460       2213-FIND-KV-VALUE-STEP.
005470            IF WK-KV-KEY(WK-KV-IDX) = WS-KV-LOOKUP-KEY
005480               MOVE WK-KV-VALUE(WK-KV-IDX) TO WS-KV-LOOKUP-VALUE
005490               MOVE 'Y' TO WS-KV-FOUND-SW
005500            END-IF.
005510       2213-FIND-KV-VALUE-STEP-EXIT.
005520            EXIT.
005530       EJECT
005540**************************************************************************
005550*                      PARSE SUBJECT                            
005560**************************************************************************
005570
005580* SUBJECT (FIELD 4) IS ALWAYS A PROCESS - NAME/PID/PATH/PRIV.
005590       2200-PARSE-SUBJECT.
005600            MOVE WK-CSV-VALUE(4) TO WS-KV-SOURCE-TEXT.
005610            PERFORM 2210-SPLIT-KV-SEGMENTS
005620               THRU 2219-SPLIT-KV-SEGMENTS-EXIT.
005630            IF WS-LINE-IS-VALID
005640               MOVE 'NAME' TO WS-KV-LOOKUP-KEY
005650               PERFORM 2212-FIND-KV-VALUE THRU 2212-FIND-KV-VALUE-EXIT
005660               MOVE WS-KV-LOOKUP-VALUE TO BLD-SUBJ-NAME
005670            END-IF.
005680            IF WS-LINE-IS-VALID
005690               MOVE 'PID' TO WS-KV-LOOKUP-KEY
005700               PERFORM 2212-FIND-KV-VALUE THRU 2212-FIND-KV-VALUE-EXIT
005710               PERFORM 2220-VALIDATE-PID THRU 2229-VALIDATE-PID-EXIT
005720            END-IF.
005730            IF WS-LINE-IS-VALID
005740               MOVE 'PATH' TO WS-KV-LOOKUP-KEY
005750               PERFORM 2212-FIND-KV-VALUE THRU 2212-FIND-KV-VALUE-EXIT
005760               IF NOT WS-KV-WAS-FOUND OR WS-KV-LOOKUP-VALUE = SPACE
005770                  MOVE 4 TO WS-REJECT-REASON-NUM
005780                  MOVE 'MISSING OR EMPTY MODULE PATH'
005790                     TO WS-REJECT-DETAIL-TEXT
005800                  MOVE 'N' TO WS-LINE-VALID-SW
005810               ELSE
005820                  MOVE WS-KV-LOOKUP-VALUE TO BLD-SUBJ-MODULE-PATH
005830               END-IF
005840            END-IF.
005850            IF WS-LINE-IS-VALID
005860               MOVE 'PRIVILEGE' TO WS-KV-LOOKUP-KEY
005870               PERFORM 2212-FIND-KV-VALUE THRU 2212-FIND-KV-VALUE-EXIT
005880               PERFORM 2240-VALIDATE-PRIVILEGE
005890                  THRU 2249-VALIDATE-PRIVILEGE-EXIT
005900            END-IF.
005910       2299-PARSE-SUBJECT-EXIT.
005920            EXIT.
005930       EJECT
005940
005950* PID MUST BE PRESENT, NUMERIC, AND GREATER THAN ZERO.
005960       2220-VALIDATE-PID.
005970            IF NOT WS-KV-WAS-FOUND OR WS-KV-LOOKUP-VALUE IS NOT NUMERIC
005980               OR WS-KV-LOOKUP-VALUE = ZERO
005990               MOVE 7 TO WS-REJECT-REASON-NUM
006000               MOVE 'INVALID PID' TO WS-REJECT-DETAIL-TEXT
006010               MOVE 'N' TO WS-LINE-VALID-SW
006020            ELSE
006030               MOVE WS-KV-LOOKUP-VALUE TO BLD-SUBJ-PID
006040            END-IF.
006050       2229-VALIDATE-PID-EXIT.
006060            EXIT.
006070       EJECT
006080
006090* PRIVILEGE IS OPTIONAL - IF PRESENT MUST BE EXACTLY USER OR
006100* ROOT.  RETURNS THE VALUE AND ITS SET-INDICATOR BY MOVING
006110* INTO THE TWO FIELDS THE CALLER NAMED AFTER GIVING.
006120       2240-VALIDATE-PRIVILEGE.
006130            IF NOT WS-KV-WAS-FOUND OR WS-KV-LOOKUP-VALUE = SPACE
006140               MOVE SPACE TO BLD-SUBJ-PRIVILEGE BLD-SUBJ-PRIVILEGE-SET
006150            ELSE
006160               IF WS-KV-LOOKUP-VALUE(1:4) = 'user' OR
006170                  WS-KV-LOOKUP-VALUE(1:4) = 'root'
006180                  MOVE WS-KV-LOOKUP-VALUE(1:4) TO BLD-SUBJ-PRIVILEGE
006190                  MOVE 'Y' TO BLD-SUBJ-PRIVILEGE-SET
006200               ELSE
006210                  MOVE 6 TO WS-REJECT-REASON-NUM
006220                  MOVE 'PRIVILEGE MUST BE USER OR ROOT'
006230                     TO WS-REJECT-DETAIL-TEXT
006240                  MOVE 'N' TO WS-LINE-VALID-SW
006250               END-IF
006260            END-IF.
006270       2249-VALIDATE-PRIVILEGE-EXIT.
006280            EXIT.
006290       EJECT
006300**************************************************************************
006310*                      PARSE OBJECT                             
006320**************************************************************************
006330
006340* FIELD 5 SHAPE DEPENDS ON BLD-EVT-TYPE - FILE OPS (READ,
006350* WRITE, EXECUTE, OPEN, CLOSE) CARRY PATH/FD/PERMS; SENDTO
006360* AND RECEIVEFROM CARRY IP/PORT/PROTOCOL; FORK CARRIES A
006370* CHILD PROCESS NAME/PID/PATH/PRIVILEGE.
006380       2300-PARSE-OBJECT.
006390            MOVE WK-CSV-VALUE(5) TO WS-KV-SOURCE-TEXT.
006400            PERFORM 2210-SPLIT-KV-SEGMENTS
006410               THRU 2219-SPLIT-KV-SEGMENTS-EXIT.
006420            IF WS-LINE-IS-VALID
006430               EVALUATE TRUE
006440                  WHEN BLD-EVT-TYPE = 'read' OR 'write' OR 'execute'
006450                     OR 'open'  OR 'close'
006460                  PERFORM 2310-PARSE-FILE-OBJECT
006470                     THRU 2319-PARSE-FILE-OBJECT-EXIT
006480                  WHEN BLD-EVT-TYPE = 'sendto' OR 'receivefrom'
006490                  PERFORM 2320-PARSE-NETWORK-OBJECT
006500                     THRU 2329-PARSE-NETWORK-OBJECT-EXIT
006510                  WHEN BLD-EVT-TYPE = 'fork'
006520                  PERFORM 2330-PARSE-FORK-OBJECT
006530                     THRU 2339-PARSE-FORK-OBJECT-EXIT
006540               END-EVALUATE
006550            END-IF.
006560       2399-PARSE-OBJECT-EXIT.
006570            EXIT.
006580       EJECT
006590
006600* FILE OBJECT - PATH REQUIRED, FD NUMERIC, PERMS 3 OCTAL
006610* DIGITS (CLASS OCTAL-DIGIT IS DECLARED IN SPECIAL-NAMES).
006620       2310-PARSE-FILE-OBJECT.
006630            MOVE 'PATH' TO WS-KV-LOOKUP-KEY.
006640            PERFORM 2212-FIND-KV-VALUE THRU 2212-FIND-KV-VALUE-EXIT.
006650            IF NOT WS-KV-WAS-FOUND OR WS-KV-LOOKUP-VALUE = SPACE
006660               MOVE 4 TO WS-REJECT-REASON-NUM
006670               MOVE 'MISSING FILE PATH' TO WS-REJECT-DETAIL-TEXT
006680               MOVE 'N' TO WS-LINE-VALID-SW
006690            ELSE
006700               MOVE WS-KV-LOOKUP-VALUE TO BLD-OBJ-FILE-PATH
006710                  OF SOC-EVENT-BUILD-AREA
006720            END-IF.
006730            IF WS-LINE-IS-VALID
006740               MOVE 'FD' TO WS-KV-LOOKUP-KEY
006750               PERFORM 2212-FIND-KV-VALUE THRU 2212-FIND-KV-VALUE-EXIT
006760               IF NOT WS-KV-WAS-FOUND OR WS-KV-LOOKUP-VALUE IS NOT NUMERIC
006770                  MOVE 5 TO WS-REJECT-REASON-NUM
006780                  MOVE 'MISSING OR NON-NUMERIC FILE FD'
006790                     TO WS-REJECT-DETAIL-TEXT
006800                  MOVE 'N' TO WS-LINE-VALID-SW
006810               ELSE
006820                  MOVE WS-KV-LOOKUP-VALUE TO BLD-OBJ-FILE-FD
006830                     OF SOC-EVENT-BUILD-AREA
006840               END-IF
006850            END-IF.
006860            IF WS-LINE-IS-VALID
006870               MOVE 'PERMISSIONS' TO WS-KV-LOOKUP-KEY
006880               PERFORM 2212-FIND-KV-VALUE THRU 2212-FIND-KV-VALUE-EXIT
006890               PERFORM 2311-VALIDATE-FILE-PERMS
006900                  THRU 2311-VALIDATE-FILE-PERMS-EXIT
006910            END-IF.
006920       2319-PARSE-FILE-OBJECT-EXIT.
006930            EXIT.
006940       EJECT
006950
006960* PERMS MUST BE EXACTLY 3 CHARACTERS, EACH AN OCTAL DIGIT.
006970       2311-VALIDATE-FILE-PERMS.
006980            IF NOT WS-KV-WAS-FOUND
006990               OR WS-KV-LOOKUP-VALUE(4:252) NOT = SPACE
007000               MOVE 8 TO WS-REJECT-REASON-NUM
007010               MOVE 'FILE PERMS MUST BE 3 OCTAL DIGITS'
007020                  TO WS-REJECT-DETAIL-TEXT
007030               MOVE 'N' TO WS-LINE-VALID-SW
007040            ELSE
007050               IF WS-KV-LOOKUP-VALUE(1:1) IS OCTAL-DIGIT AND
007060                  WS-KV-LOOKUP-VALUE(2:1) IS OCTAL-DIGIT AND
007070                  WS-KV-LOOKUP-VALUE(3:1) IS OCTAL-DIGIT
007080                  MOVE WS-KV-LOOKUP-VALUE(1:3) TO BLD-OBJ-FILE-PERMS
007090                     OF SOC-EVENT-BUILD-AREA
007100               ELSE
007110                  MOVE 8 TO WS-REJECT-REASON-NUM
007120                  MOVE 'FILE PERMS MUST BE 3 OCTAL DIGITS'
007130                     TO WS-REJECT-DETAIL-TEXT
007140                  MOVE 'N' TO WS-LINE-VALID-SW
007150               END-IF
007160            END-IF.
007170       2311-VALIDATE-FILE-PERMS-EXIT.
007180            EXIT.
007190       EJECT
007200
007210* NETWORK OBJECT - IP (4 DOTTED OCTETS 0-255), PORT NUMERIC,
007220* PROTOCOL IN TCP/UDP/ICMP (CASE-FOLDED BEFORE THE TEST).
007230       2320-PARSE-NETWORK-OBJECT.
007240            MOVE 'IP' TO WS-KV-LOOKUP-KEY.
007250            PERFORM 2212-FIND-KV-VALUE THRU 2212-FIND-KV-VALUE-EXIT.
007260            PERFORM 2321-VALIDATE-NET-IP THRU 2321-VALIDATE-NET-IP-EXIT.
007270            IF WS-LINE-IS-VALID
007280               MOVE 'PORT' TO WS-KV-LOOKUP-KEY
007290               PERFORM 2212-FIND-KV-VALUE THRU 2212-FIND-KV-VALUE-EXIT
007300               PERFORM 2322-VALIDATE-NET-PORT
007310                  THRU 2322-VALIDATE-NET-PORT-EXIT
007320            END-IF.
007330            IF WS-LINE-IS-VALID
007340               MOVE 'PROTOCOL' TO WS-KV-LOOKUP-KEY
007350               PERFORM 2212-FIND-KV-VALUE THRU 2212-FIND-KV-VALUE-EXIT
007360               PERFORM 2323-VALIDATE-NET-PROTOCOL
007370                  THRU 2323-VALIDATE-NET-PROTOCOL-EXIT
007380            END-IF.
007390       2329-PARSE-NETWORK-OBJECT-EXIT.
007400            EXIT.
007410       EJECT
007420
007430* IP MUST BE 4 DOT-SEPARATED OCTETS, EACH 0 THRU 255.
007440       2321-VALIDATE-NET-IP.
007450            MOVE 0 TO WS-DOT-COUNT.
007460            IF NOT WS-KV-WAS-FOUND
007470               MOVE 10 TO WS-REJECT-REASON-NUM
007480               MOVE 'MISSING NETWORK IP' TO WS-REJECT-DETAIL-TEXT
007490               MOVE 'N' TO WS-LINE-VALID-SW
007500            ELSE
007510               INSPECT WS-KV-LOOKUP-VALUE TALLYING WS-DOT-COUNT
007520                  FOR ALL '.'
007530               UNSTRING WS-KV-LOOKUP-VALUE DELIMITED BY ALL "."
007540                  INTO WS-OCTET-TEXT-1 WS-OCTET-TEXT-2
007550                  WS-OCTET-TEXT-3 WS-OCTET-TEXT-4
007560               IF WS-DOT-COUNT NOT = 3 OR WS-OCTET-TEXT-1 IS NOT NUMERIC
007570                  OR WS-OCTET-TEXT-2 IS NOT NUMERIC
007580                  OR WS-OCTET-TEXT-3 IS NOT NUMERIC
007590                  OR WS-OCTET-TEXT-4 IS NOT NUMERIC
007600                  MOVE 10 TO WS-REJECT-REASON-NUM
007610                  MOVE 'IP MUST BE 4 DOTTED OCTETS'
007620                     TO WS-REJECT-DETAIL-TEXT
007630                  MOVE 'N' TO WS-LINE-VALID-SW
007640               ELSE
007650                  MOVE WS-OCTET-TEXT-1 TO WS-OCTET-NUM-1
007660                  MOVE WS-OCTET-TEXT-2 TO WS-OCTET-NUM-2
007670                  MOVE WS-OCTET-TEXT-3 TO WS-OCTET-NUM-3
007680                  MOVE WS-OCTET-TEXT-4 TO WS-OCTET-NUM-4
007690                  IF WS-OCTET-NUM-1 > 255 OR WS-OCTET-NUM-2 > 255
007700                     OR WS-OCTET-NUM-3 > 255 OR WS-OCTET-NUM-4 > 255
007710                     MOVE 10 TO WS-REJECT-REASON-NUM
007720                     MOVE 'IP OCTETS MUST BE 0 THRU 255'
007730                     TO WS-REJECT-DETAIL-TEXT
007740                     MOVE 'N' TO WS-LINE-VALID-SW
007750                  ELSE
007760                     MOVE WS-KV-LOOKUP-VALUE TO BLD-OBJ-NET-IP
007770                     OF SOC-EVENT-BUILD-AREA
007780                  END-IF
007790               END-IF
007800            END-IF.
007810       2321-VALIDATE-NET-IP-EXIT.
007820            EXIT.
007830       EJECT
007840
007850* PORT MUST BE NUMERIC AND 1 THRU 65535 - SEE CR-5118.
007860       2322-VALIDATE-NET-PORT.
007870            IF NOT WS-KV-WAS-FOUND OR WS-KV-LOOKUP-VALUE IS NOT NUMERIC
007880               MOVE 9 TO WS-REJECT-REASON-NUM
007890               MOVE 'MISSING OR NON-NUMERIC PORT'
007900                  TO WS-REJECT-DETAIL-TEXT
007910               MOVE 'N' TO WS-LINE-VALID-SW
007920            ELSE
007930               MOVE WS-KV-LOOKUP-VALUE TO WS-PORT-NUM
007940               IF WS-PORT-NUM < 1 OR WS-PORT-NUM > 65535
007950                  MOVE 9 TO WS-REJECT-REASON-NUM
007960                  MOVE 'PORT MUST BE BETWEEN 1 AND 65535'
007970                     TO WS-REJECT-DETAIL-TEXT
007980                  MOVE 'N' TO WS-LINE-VALID-SW
007990               ELSE
008000                  MOVE WS-KV-LOOKUP-VALUE TO BLD-OBJ-NET-PORT
008010                     OF SOC-EVENT-BUILD-AREA
008020               END-IF
008030            END-IF.
008040       2322-VALIDATE-NET-PORT-EXIT.
008050            EXIT.
008060       EJECT
008070
008080* PROTOCOL IS CASE-FOLDED TO UPPER THEN MATCHED AGAINST THE
008090* SOC-PROTOCOL-TABLE BUILT IN CKSOCWRK.
008100       2323-VALIDATE-NET-PROTOCOL.
008110            MOVE SPACE TO WK-PROTOCOL-UPPER.
008120            IF NOT WS-KV-WAS-FOUND
008130               MOVE 5 TO WS-REJECT-REASON-NUM
008140               MOVE 'MISSING PROTOCOL' TO WS-REJECT-DETAIL-TEXT
008150               MOVE 'N' TO WS-LINE-VALID-SW
008160            ELSE
008170               MOVE WS-KV-LOOKUP-VALUE(1:4) TO WK-PROTOCOL-UPPER
008180               INSPECT WK-PROTOCOL-UPPER
008190                  CONVERTING 'abcdefghijklmnopqrstuvwxyz'
008200                  TO         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
008210               SET SOC-PROTO-IDX TO 1
008220               MOVE 'N' TO WS-LINE-VALID-SW
008230               MOVE 5 TO WS-REJECT-REASON-NUM
008240               MOVE 'PROTOCOL MUST BE TCP, UDP OR ICMP'
008250                  TO WS-REJECT-DETAIL-TEXT
008260               SEARCH SOC-PROTOCOL-ENTRY
008270                  AT END
008280                     CONTINUE
008290                  WHEN SOC-PROTOCOL-ENTRY (SOC-PROTO-IDX)
008300                     = WK-PROTOCOL-UPPER
008310                     MOVE 'Y' TO WS-LINE-VALID-SW
008320                     MOVE 0 TO WS-REJECT-REASON-NUM
008330                     MOVE WK-PROTOCOL-UPPER TO BLD-OBJ-NET-PROTOCOL
008340                     OF SOC-EVENT-BUILD-AREA
008350               END-SEARCH
008360            END-IF.
008370       2323-VALIDATE-NET-PROTOCOL-EXIT.
008380            EXIT.
008390       EJECT
008400
008410* FORK OBJECT - CHILD PROCESS NAME/PID/PATH/PRIVILEGE, SAME
008420* RULES AS THE SUBJECT PROCESS BUT LANDING IN THE OBJECT
008430* VIEW SO BOTH PARENT AND CHILD ARE ON THE EVENT ROW.
008440       2330-PARSE-FORK-OBJECT.
008450            MOVE 'NAME' TO WS-KV-LOOKUP-KEY.
008460            PERFORM 2212-FIND-KV-VALUE THRU 2212-FIND-KV-VALUE-EXIT.
008470            MOVE WS-KV-LOOKUP-VALUE TO BLD-OBJ-PROC-NAME
008480               OF SOC-EVENT-BUILD-AREA.
008490            MOVE 'PID' TO WS-KV-LOOKUP-KEY.
008500            PERFORM 2212-FIND-KV-VALUE THRU 2212-FIND-KV-VALUE-EXIT.
008510            IF NOT WS-KV-WAS-FOUND OR WS-KV-LOOKUP-VALUE IS NOT NUMERIC
008520               OR WS-KV-LOOKUP-VALUE = ZERO
008530               MOVE 7 TO WS-REJECT-REASON-NUM
008540               MOVE 'INVALID CHILD PROCESS PID'
008550                  TO WS-REJECT-DETAIL-TEXT
008560               MOVE 'N' TO WS-LINE-VALID-SW
008570            ELSE
008580               MOVE WS-KV-LOOKUP-VALUE TO BLD-OBJ-PROC-PID
008590                  OF SOC-EVENT-BUILD-AREA
008600            END-IF.
008610            IF WS-LINE-IS-VALID
008620               MOVE 'PATH' TO WS-KV-LOOKUP-KEY
008630               PERFORM 2212-FIND-KV-VALUE THRU 2212-FIND-KV-VALUE-EXIT
008640               IF NOT WS-KV-WAS-FOUND OR WS-KV-LOOKUP-VALUE = SPACE
008650                  MOVE 4 TO WS-REJECT-REASON-NUM
008660                  MOVE 'MISSING CHILD PROCESS PATH'
008670                     TO WS-REJECT-DETAIL-TEXT
008680                  MOVE 'N' TO WS-LINE-VALID-SW
008690               ELSE
008700                  MOVE WS-KV-LOOKUP-VALUE TO BLD-OBJ-PROC-MODULE-PATH
008710                     OF SOC-EVENT-BUILD-AREA
008720               END-IF
008730            END-IF.
008740            IF WS-LINE-IS-VALID
008750               MOVE 'PRIVILEGE' TO WS-KV-LOOKUP-KEY
008760               PERFORM 2212-FIND-KV-VALUE THRU 2212-FIND-KV-VALUE-EXIT
008770               IF NOT WS-KV-WAS-FOUND OR WS-KV-LOOKUP-VALUE = SPACE
008780                  MOVE SPACE TO BLD-OBJ-PROC-PRIVILEGE
008790                     OF SOC-EVENT-BUILD-AREA
008800                  MOVE SPACE TO BLD-OBJ-PROC-PRIVILEGE-SET
008810                     OF SOC-EVENT-BUILD-AREA
008820               ELSE
008830                  IF WS-KV-LOOKUP-VALUE(1:4) = 'user' OR
008840                     WS-KV-LOOKUP-VALUE(1:4) = 'root'
008850                     MOVE WS-KV-LOOKUP-VALUE(1:4)
008860                        TO BLD-OBJ-PROC-PRIVILEGE
008870                     MOVE 'Y' TO BLD-OBJ-PROC-PRIVILEGE-SET
008880                     OF SOC-EVENT-BUILD-AREA
008890                  ELSE
008900                     MOVE 6 TO WS-REJECT-REASON-NUM
008910                     MOVE 'CHILD PRIVILEGE MUST BE USER OR ROOT'
008920                     TO WS-REJECT-DETAIL-TEXT
008930                     MOVE 'N' TO WS-LINE-VALID-SW
008940                  END-IF
008950               END-IF
008960            END-IF.
008970       2339-PARSE-FORK-OBJECT-EXIT.
008980            EXIT.
008990       EJECT
009000**************************************************************************
009010*                      BUILD AND FILE THE EVENT                 
009020**************************************************************************
009030
009040* CANONICAL-ID RULES, PER CR-5103 - PROCESS ID FALLS BACK
009050* PROCESS:PID:NNN, PROCESS:NAME:XXX, PROCESS:PATH:XXX, THEN
009060* PROCESS:UNKNOWN.  FILE ID IS FILE:PATH, FALLING BACK TO
009070* FD:NNN THEN UNKNOWN-FILE.  NETWORK ID IS ALWAYS
009080* NETWORK:IP:PORT:PROTOCOL - NO FALLBACK, ALL 3 REQUIRED.
009090* SUBJECT DISPLAY NAME FALLS BACK NAME, MODULE PATH, THEN
009100* PID:NNN, THEN <UNKNOWN-PROCESS> - SEE 2420 BELOW.  FREQ-
009110* KEY IS TYPE + SUBJECT-ID + OBJECT-ID, FOR TOP-K-FREQUENT.
009120* SOC-EVT-ROW OCCURS SOC-MAX-EVENTS TIMES ONLY - A RUN THAT
009130* ACCEPTS MORE LINES THAN THAT KEEPS COUNTING ACCEPTANCES
009140* BUT STOPS STORING ROWS, THE SAME CAPACITY-GUARD SHAPE AS
009150* 2900-REJECT-LINE USES FOR SOC-REJECT-TABLE - SEE CR-5130.
009160       2400-BUILD-EVENT.
009170            PERFORM 2420-BUILD-CANONICAL-IDS THRU 2429-BUILD-CANON-EXIT.
009180            ADD 1 TO WS-ACCEPTED-COUNT.
009190            IF SOC-EVT-COUNT < SOC-MAX-EVENTS
009200               SET SOC-EVT-IDX TO SOC-EVT-COUNT
009210               SET SOC-EVT-IDX UP BY 1
009220               MOVE BLD-EVT-TYPE      TO SOC-EVT-TYPE (SOC-EVT-IDX)
009230               MOVE BLD-EVT-TIMESTAMP-DISP TO
009240                  SOC-EVT-TIMESTAMP-DISP (SOC-EVT-IDX)
009250               MOVE BLD-EVT-TIMESTAMP-KEY TO
009260                  SOC-EVT-TIMESTAMP-KEY (SOC-EVT-IDX)
009270               MOVE BLD-SUBJ-NAME     TO SOC-SUBJ-NAME (SOC-EVT-IDX)
009280               MOVE BLD-SUBJ-PID      TO SOC-SUBJ-PID (SOC-EVT-IDX)
009290               MOVE BLD-SUBJ-MODULE-PATH TO
009300                  SOC-SUBJ-MODULE-PATH (SOC-EVT-IDX)
009310               MOVE BLD-SUBJ-PRIVILEGE TO
009320                  SOC-SUBJ-PRIVILEGE (SOC-EVT-IDX)
009330               MOVE BLD-SUBJ-PRIVILEGE-SET TO
009340                  SOC-SUBJ-PRIVILEGE-SET (SOC-EVT-IDX)
009350               MOVE BLD-OBJECT-AREA   TO
009360                  SOC-EVT-OBJECT-AREA (SOC-EVT-IDX)
009370               MOVE BLD-EVT-FLAGS     TO SOC-EVT-FLAGS (SOC-EVT-IDX)
009380               MOVE 'N'               TO SOC-EVT-DUP-KEY (SOC-EVT-IDX)
009390               MOVE BLD-SUBJ-CANON-ID TO
009400                  SOC-EVT-SUBJ-CANON-ID (SOC-EVT-IDX)
009410               MOVE BLD-OBJ-CANON-ID  TO
009420                  SOC-EVT-OBJ-CANON-ID (SOC-EVT-IDX)
009430               MOVE BLD-FREQ-KEY      TO
009440                  SOC-EVT-FREQ-KEY (SOC-EVT-IDX)
009450               MOVE BLD-SUBJ-DISPLAY  TO
009460                  SOC-EVT-SUBJ-DISPLAY (SOC-EVT-IDX)
009470               SET SOC-EVT-COUNT TO SOC-EVT-IDX
009480            END-IF.
009490            PERFORM 2430-ROLL-TIME-RANGE THRU 2439-ROLL-TIME-RANGE-EXIT.
009500            PERFORM 2440-ROLL-PRIVILEGE-COUNT THRU 2449-ROLL-PRIV-EXIT.
009510       2499-BUILD-EVENT-EXIT.
009520            EXIT.
009530       EJECT
009540
009550       2420-BUILD-CANONICAL-IDS.
009560            PERFORM 2421-BUILD-SUBJECT-IDS
009570               THRU 2421-BUILD-SUBJECT-IDS-EXIT.
009580            EVALUATE TRUE
009590               WHEN BLD-EVT-TYPE = 'read' OR 'write' OR 'execute'
009600                  OR 'open'  OR 'close'
009610                  PERFORM 2422-BUILD-FILE-OBJ-ID
009620                     THRU 2422-BUILD-FILE-OBJ-ID-EXIT
009630               WHEN BLD-EVT-TYPE = 'sendto' OR 'receivefrom'
009640                  PERFORM 2423-BUILD-NETWORK-OBJ-ID
009650                     THRU 2423-BUILD-NETWORK-OBJ-ID-EXIT
009660               WHEN BLD-EVT-TYPE = 'fork'
009670                  PERFORM 2424-BUILD-FORK-OBJ-ID
009680                     THRU 2424-BUILD-FORK-OBJ-ID-EXIT
009690            END-EVALUATE.
009700            STRING BLD-EVT-TYPE     DELIMITED BY SPACE
009710               '|'                DELIMITED BY SIZE
009720               BLD-SUBJ-CANON-ID  DELIMITED BY SPACE
009730               '|'                DELIMITED BY SIZE
009740               BLD-OBJ-CANON-ID   DELIMITED BY SPACE
009750               INTO BLD-FREQ-KEY.
009760       2429-BUILD-CANON-EXIT.
009770            EXIT.
009780       EJECT
009790
009800* SUBJECT IS ALWAYS A PROCESS.  ID FALLS BACK PID, NAME, THEN
009810* MODULE PATH - PID IS MANDATORY ON INPUT SO THE FIRST LEG
009820* ALWAYS FIRES TODAY, BUT THE FALLBACK STAYS FOR THE DAY THE
009830* FEED RELAXES THAT RULE.  DISPLAY NAME FALLS BACK THE SAME
009840* WAY, JUST WITH NAME CHECKED BEFORE PID INSTEAD OF AFTER.
009850       2421-BUILD-SUBJECT-IDS.
009860            IF BLD-SUBJ-PID NOT = ZERO
009870               STRING 'process:pid:' DELIMITED BY SIZE
009880                  BLD-SUBJ-PID         DELIMITED BY SIZE
009890                  INTO BLD-SUBJ-CANON-ID
009900            ELSE
009910               IF BLD-SUBJ-NAME NOT = SPACE
009920                  STRING 'process:name:' DELIMITED BY SIZE
009930                     BLD-SUBJ-NAME          DELIMITED BY SPACE
009940                     INTO BLD-SUBJ-CANON-ID
009950               ELSE
009960                  IF BLD-SUBJ-MODULE-PATH NOT = SPACE
009970                     STRING 'process:path:' DELIMITED BY SIZE
009980                            BLD-SUBJ-MODULE-PATH  DELIMITED BY SPACE
009990                            INTO BLD-SUBJ-CANON-ID
010000                  ELSE
010010                     MOVE 'process:unknown' TO BLD-SUBJ-CANON-ID
010020                  END-IF
010030               END-IF
010040            END-IF.
010050            IF BLD-SUBJ-NAME NOT = SPACE
010060               MOVE BLD-SUBJ-NAME TO BLD-SUBJ-DISPLAY
010070            ELSE
010080               IF BLD-SUBJ-MODULE-PATH NOT = SPACE
010090                  MOVE BLD-SUBJ-MODULE-PATH TO BLD-SUBJ-DISPLAY
010100               ELSE
010110                  IF BLD-SUBJ-PID NOT = ZERO
010120                     STRING 'pid:'     DELIMITED BY SIZE
010130                            BLD-SUBJ-PID  DELIMITED BY SIZE
010140                            INTO BLD-SUBJ-DISPLAY
010150                  ELSE
010160                     MOVE '<unknown-process>' TO BLD-SUBJ-DISPLAY
010170                  END-IF
010180               END-IF
010190            END-IF.
010200       2421-BUILD-SUBJECT-IDS-EXIT.
010210            EXIT.
010220       EJECT
010230
010240* FILE OBJECT ID - PATH IS MANDATORY ON INPUT SO THE FD AND
010250* UNKNOWN-FILE LEGS ARE DEFENSIVE ONLY, NOT EXERCISED TODAY.
010260       2422-BUILD-FILE-OBJ-ID.
010270            IF BLD-OBJ-FILE-PATH NOT = SPACE
010280               STRING 'file:'       DELIMITED BY SIZE
010290                  BLD-OBJ-FILE-PATH  DELIMITED BY SPACE
010300                  INTO BLD-OBJ-CANON-ID
010310            ELSE
010320               IF BLD-OBJ-FILE-FD NOT = ZERO
010330                  STRING 'fd:'       DELIMITED BY SIZE
010340                     BLD-OBJ-FILE-FD  DELIMITED BY SIZE
010350                     INTO BLD-OBJ-CANON-ID
010360               ELSE
010370                  MOVE 'unknown-file' TO BLD-OBJ-CANON-ID
010380               END-IF
010390            END-IF.
010400       2422-BUILD-FILE-OBJ-ID-EXIT.
010410            EXIT.
010420       EJECT
010430
010440* NETWORK OBJECT ID - IP, PORT AND PROTOCOL ARE ALL MANDATORY
010450* ON INPUT, SO THIS ONE HAS NO FALLBACK LEG TO FALL BACK TO.
010460       2423-BUILD-NETWORK-OBJ-ID.
010470            STRING 'network:'        DELIMITED BY SIZE
010480               BLD-OBJ-NET-IP         DELIMITED BY SPACE
010490               ':'                    DELIMITED BY SIZE
010500               BLD-OBJ-NET-PORT       DELIMITED BY SIZE
010510               ':'                    DELIMITED BY SIZE
010520               BLD-OBJ-NET-PROTOCOL   DELIMITED BY SPACE
010530               INTO BLD-OBJ-CANON-ID.
010540       2423-BUILD-NETWORK-OBJ-ID-EXIT.
010550            EXIT.
010560       EJECT
010570
010580* FORK CHILD IS A PROCESS TOO, SO THE OBJECT ID USES THE SAME
010590* PID/NAME/PATH FALLBACK CHAIN AS THE PARENT SUBJECT ABOVE.
010600       2424-BUILD-FORK-OBJ-ID.
010610            IF BLD-OBJ-PROC-PID NOT = ZERO
010620               STRING 'process:pid:' DELIMITED BY SIZE
010630                  BLD-OBJ-PROC-PID     DELIMITED BY SIZE
010640                  INTO BLD-OBJ-CANON-ID
010650            ELSE
010660               IF BLD-OBJ-PROC-NAME NOT = SPACE
010670                  STRING 'process:name:' DELIMITED BY SIZE
010680                     BLD-OBJ-PROC-NAME      DELIMITED BY SPACE
010690                     INTO BLD-OBJ-CANON-ID
010700               ELSE
010710                  IF BLD-OBJ-PROC-MODULE-PATH NOT = SPACE
010720                     STRING 'process:path:' DELIMITED BY SIZE
010730                            BLD-OBJ-PROC-MODULE-PATH  DELIMITED BY SPACE
010740                            INTO BLD-OBJ-CANON-ID
010750                  ELSE
010760                     MOVE 'process:unknown' TO BLD-OBJ-CANON-ID
010770                  END-IF
010780               END-IF
010790            END-IF.
010800       2424-BUILD-FORK-OBJ-ID-EXIT.
010810            EXIT.
010820       EJECT
010830
010840* INGESTION SUMMARY NEEDS THE EARLIEST AND LATEST ACCEPTED
010850* TIMESTAMP ACROSS ALL INPUT FILES COMBINED.
010860       2430-ROLL-TIME-RANGE.
010870            IF NOT WS-TIME-RANGE-IS-SET
010880               MOVE BLD-EVT-TIMESTAMP-KEY  TO WS-MIN-TIMESTAMP-KEY
010890               MOVE BLD-EVT-TIMESTAMP-KEY  TO WS-MAX-TIMESTAMP-KEY
010900               MOVE BLD-EVT-TIMESTAMP-DISP TO WS-MIN-TIMESTAMP-DISP
010910               MOVE BLD-EVT-TIMESTAMP-DISP TO WS-MAX-TIMESTAMP-DISP
010920               MOVE 'Y' TO WS-TIME-RANGE-SW
010930            ELSE
010940               IF BLD-EVT-TIMESTAMP-KEY < WS-MIN-TIMESTAMP-KEY
010950                  MOVE BLD-EVT-TIMESTAMP-KEY  TO WS-MIN-TIMESTAMP-KEY
010960                  MOVE BLD-EVT-TIMESTAMP-DISP TO WS-MIN-TIMESTAMP-DISP
010970               END-IF
010980               IF BLD-EVT-TIMESTAMP-KEY > WS-MAX-TIMESTAMP-KEY
010990                  MOVE BLD-EVT-TIMESTAMP-KEY  TO WS-MAX-TIMESTAMP-KEY
011000                  MOVE BLD-EVT-TIMESTAMP-DISP TO WS-MAX-TIMESTAMP-DISP
011010               END-IF
011020            END-IF.
011030       2439-ROLL-TIME-RANGE-EXIT.
011040            EXIT.
011050       EJECT
011060
011070* DATASET SUMMARY NEEDS A ROOT/USER PRIVILEGE BREAKDOWN AND
011080* A DISTINCT-PROCESS COUNT ACROSS ALL ACCEPTED SUBJECTS.
011090       2440-ROLL-PRIVILEGE-COUNT.
011100            IF BLD-SUBJ-PRIVILEGE-SET = SPACE
011110               CONTINUE
011120            ELSE
011130               IF BLD-SUBJ-PRIVILEGE = 'root'
011140                  ADD 1 TO WS-ROOT-COUNT
011150               ELSE
011160                  ADD 1 TO WS-USER-COUNT
011170               END-IF
011180            END-IF.
011190            MOVE 'N' TO WS-KV-FOUND-SW.
011200            SET WS-DPROC-IDX TO 1.
011210            SEARCH WS-DISTINCT-PROC-ROW
011220               AT END
011230                  CONTINUE
011240               WHEN WS-DISTINCT-PROC-NAME (WS-DPROC-IDX)
011250                  = BLD-SUBJ-CANON-ID
011260                  MOVE 'Y' TO WS-KV-FOUND-SW
011270            END-SEARCH.
011280            IF NOT WS-KV-WAS-FOUND
011290               IF WS-DISTINCT-PROC-COUNT < 200
011300                  ADD 1 TO WS-DISTINCT-PROC-COUNT
011310                  SET WS-DPROC-IDX TO WS-DISTINCT-PROC-COUNT
011320                  MOVE BLD-SUBJ-CANON-ID TO
011330                     WS-DISTINCT-PROC-NAME (WS-DPROC-IDX)
011340               END-IF
011350            END-IF.
011360       2449-ROLL-PRIV-EXIT.
011370            EXIT.
011380       EJECT
011390
011400**************************************************************************
011410*                      REJECT AND TALLY                         
011420**************************************************************************
011430
011440* FILES THE LINE INTO SOC-REJECT-TABLE WITH ITS REASON AND
011450* DETAIL TEXT, THEN BUMPS THE REASON TALLY FOR THE TOP-3
011460* REJECTION-REASON SECTION OF THE INGESTION SUMMARY.
011470       2900-REJECT-LINE.
011480            ADD 1 TO WS-REJECTED-COUNT.
011490            IF SOC-REJ-COUNT < SOC-MAX-REJECTS
011500               SET SOC-REJ-IDX TO SOC-REJ-COUNT
011510               SET SOC-REJ-IDX UP BY 1
011520               MOVE WS-LINE-NUM          TO SOC-REJ-LINE-NUM (SOC-REJ-IDX)
011530               MOVE WS-REJECT-REASON-NUM TO
011540                  SOC-REJ-REASON-NUM (SOC-REJ-IDX)
011550               MOVE WS-REJECT-DETAIL-TEXT TO
011560                  SOC-REJ-DETAIL (SOC-REJ-IDX)
011570               MOVE SOC-REASON-ENTRY (WS-REJECT-REASON-NUM) TO
011580                  SOC-REJ-REASON-CODE (SOC-REJ-IDX)
011590               SET SOC-REJ-COUNT TO SOC-REJ-IDX
011600            END-IF.
011610            PERFORM 2910-TALLY-REJECT-REASON THRU 2919-TALLY-REJECT-EXIT.
011620       2999-REJECT-LINE-EXIT.
011630            EXIT.
011640       EJECT
011650
011660       2910-TALLY-REJECT-REASON.
011670            ADD 1 TO SOC-RSN-TALLY-COUNT (WS-REJECT-REASON-NUM).
011680            IF SOC-RSN-TALLY-COUNT (WS-REJECT-REASON-NUM) = 1
011690               MOVE WS-LINE-NUM TO
011700                  SOC-RSN-TALLY-FIRST-SEQ (WS-REJECT-REASON-NUM)
011710            END-IF.
011720       2919-TALLY-REJECT-EXIT.
011730            EXIT.
011740       EJECT
011750**************************************************************************
011760*                      INGESTION SUMMARY REPORT                 
011770**************************************************************************
011780
011790* PRINTS ACCEPTED/REJECTED COUNTS, ELAPSED TIME, REJECTION
011800* RATE (2-DECIMAL, ROUNDED HALF-UP), TIME RANGE OF ACCEPTED
011810* EVENTS, AND THE TOP-3 REJECTION REASONS BY COUNT.
011820       5000-PRINT-INGESTION-SUMMARY.
011830            DISPLAY ' '.
011840            DISPLAY '========== SOC LOG INGESTION SUMMARY =========='.
011850            DISPLAY 'LINES ACCEPTED .......... ' WS-ACCEPTED-COUNT.
011860            DISPLAY 'LINES REJECTED .......... ' WS-REJECTED-COUNT.
011870            PERFORM 5010-COMPUTE-REJECTION-RATE
011880               THRU 5019-COMPUTE-REJECTION-RATE-EXIT.
011890            DISPLAY 'REJECTION RATE (PCT) .... ' WS-REJECTION-RATE.
011900            IF WS-TIME-RANGE-IS-SET
011910               DISPLAY 'EARLIEST TIMESTAMP ....... ' WS-MIN-TIMESTAMP-DISP
011920               DISPLAY 'LATEST TIMESTAMP ......... ' WS-MAX-TIMESTAMP-DISP
011930            END-IF.
011940            ACCEPT WS-END-TIME FROM TIME.
011950            PERFORM 5020-COMPUTE-ELAPSED-MS
011960               THRU 5029-COMPUTE-ELAPSED-EXIT.
011970            DISPLAY 'ELAPSED TIME (MS) ........ ' WS-ELAPSED-MS.
011980            PERFORM 5030-PRINT-TOP-REASONS
011990               THRU 5039-PRINT-TOP-REASONS-EXIT.
012000       5099-PRINT-INGESTION-SUMMARY-EXIT.
012010            EXIT.
012020       EJECT
012030
012040* RATE = REJECTED / (ACCEPTED + REJECTED), TWO DECIMALS,
012050* ROUNDED HALF-UP.  NO RECORDS AT ALL PRINTS ZERO.
012060       5010-COMPUTE-REJECTION-RATE.
012070            MOVE ZERO TO WS-REJECTION-RATE.
012080            SET WS-SUB TO WS-ACCEPTED-COUNT.
012090            ADD WS-REJECTED-COUNT TO WS-SUB.
012100            IF WS-SUB NOT = ZERO
012110               COMPUTE WS-REJECTION-RATE ROUNDED =
012120                  (WS-REJECTED-COUNT * 100) / WS-SUB
012130            END-IF.
012140       5019-COMPUTE-REJECTION-RATE-EXIT.
012150            EXIT.
012160       EJECT
012170
012180* ELAPSED MS FROM HHMMSSCC ACCEPT-FROM-TIME VALUES - IGNORES
012190* A RUN THAT CROSSES MIDNIGHT (BATCH WINDOW NEVER DOES).
012200       5020-COMPUTE-ELAPSED-MS.
012210            IF WS-END-TIME NOT < WS-START-TIME
012220               COMPUTE WS-ELAPSED-MS = (WS-END-TIME - WS-START-TIME) * 10
012230            ELSE
012240               MOVE ZERO TO WS-ELAPSED-MS
012250            END-IF.
012260       5029-COMPUTE-ELAPSED-EXIT.
012270            EXIT.
012280       EJECT
012290
012300* TOP-3 REJECTION REASONS BY COUNT, TIES BROKEN BY WHICHEVER
012310* REASON WAS SEEN FIRST (LOWER SOC-RSN-TALLY-FIRST-SEQ WINS).
012320       5030-PRINT-TOP-REASONS.
012330            PERFORM 5031-FIND-NEXT-TOP-REASON
012340               THRU 5031-FIND-NEXT-TOP-REASON-EXIT
012350               SOC-MAX-TOPREASON-ROWS TIMES.
012360       5039-PRINT-TOP-REASONS-EXIT.
012370            EXIT.
012380       EJECT
012390
012400       5031-FIND-NEXT-TOP-REASON.
012410            MOVE ZERO TO WS-SUB WS-SUB2.
012420            MOVE 9999999 TO WS-SUB2-SEQ.
012430            PERFORM 5032-SCAN-ONE-REASON THRU 5032-SCAN-ONE-REASON-EXIT
012440               VARYING SOC-REASON-IDX FROM 1 BY 1
012450               UNTIL SOC-REASON-IDX > SOC-MAX-REASON-CODES.
012460            IF WS-SUB = ZERO
012470               CONTINUE
012480            ELSE
012490               DISPLAY 'REJECT REASON ' SOC-REASON-ENTRY (WS-SUB2)
012500                  ' - ' WS-SUB ' LINE(S)'
012510               MOVE ZERO TO SOC-RSN-TALLY-COUNT (WS-SUB2)
012520            END-IF.
012530       5031-FIND-NEXT-TOP-REASON-EXIT.
012540            EXIT.
012550       EJECT
012560
012570* ON A COUNT TIE THE LOWER SOC-RSN-TALLY-FIRST-SEQ WINS -
012580* WS-SUB2-SEQ HOLDS THE LEADERS FIRST-SEEN SEQUENCE SO A
012590* LATER REASON CODE WITH THE SAME COUNT DOES NOT BUMP AN
012600* EARLIER ONE - SEE CR-5130.
012610       5032-SCAN-ONE-REASON.
012620            IF SOC-RSN-TALLY-COUNT (SOC-REASON-IDX) > WS-SUB
012630               SET WS-SUB2 TO SOC-REASON-IDX
012640               MOVE SOC-RSN-TALLY-COUNT (SOC-REASON-IDX) TO WS-SUB
012650               MOVE SOC-RSN-TALLY-FIRST-SEQ (SOC-REASON-IDX)
012660                  TO WS-SUB2-SEQ
012670            ELSE
012680               IF WS-SUB NOT = ZERO
012690                  AND SOC-RSN-TALLY-COUNT (SOC-REASON-IDX) = WS-SUB
012700                  AND SOC-RSN-TALLY-FIRST-SEQ (SOC-REASON-IDX)
012710                     < WS-SUB2-SEQ
012720                  SET WS-SUB2 TO SOC-REASON-IDX
012730                  MOVE SOC-RSN-TALLY-FIRST-SEQ (SOC-REASON-IDX)
012740                     TO WS-SUB2-SEQ
012750               END-IF
012760            END-IF.
012770       5032-SCAN-ONE-REASON-EXIT.
012780            EXIT.
012790       EJECT
012800**************************************************************************
012810*                      DATASET SUMMARY REPORT                   
012820**************************************************************************
012830
012840* TOTAL ACCEPTED, EVENT-TYPE DISTRIBUTION DESCENDING, TIME
012850* RANGE, DISTINCT-PROCESS COUNT, ROOT/USER SPLIT.
012860       5100-PRINT-DATASET-SUMMARY.
012870            DISPLAY ' '.
012880            DISPLAY '========== SOC LOG DATASET SUMMARY =========='.
012890            DISPLAY 'TOTAL VALID EVENTS ....... ' SOC-EVT-COUNT.
012900            DISPLAY 'DISTINCT PROCESSES ....... '
012910               WS-DISTINCT-PROC-COUNT.
012920            DISPLAY 'ROOT-PRIVILEGE EVENTS ..... ' WS-ROOT-COUNT.
012930            DISPLAY 'USER-PRIVILEGE EVENTS ..... ' WS-USER-COUNT.
012940            PERFORM 5110-COUNT-EVENT-TYPES THRU 5119-COUNT-EVTYPES-EXIT.
012950            PERFORM 5120-PRINT-EVENT-TYPES THRU 5129-PRINT-EVTYPES-EXIT.
012960       5199-PRINT-DATASET-SUMMARY-EXIT.
012970            EXIT.
012980       EJECT
012990
013000* TALLIES EACH ACCEPTED ROW AGAINST THE 8-ENTRY EVENT-TYPE
013010* TABLE - WS-EVTYPE-COUNT-ROW LINES UP POSITIONALLY WITH
013020* SOC-EVTYPE-ENTRY (BOTH BUILT FROM THE SAME 8 LITERALS).
013030       5110-COUNT-EVENT-TYPES.
013040            INITIALIZE WS-EVTYPE-COUNT-TABLE.
013050            PERFORM 5111-COUNT-ONE-EVENT THRU 5111-COUNT-ONE-EVENT-EXIT
013060               VARYING SOC-EVT-IDX FROM 1 BY 1
013070               UNTIL SOC-EVT-IDX > SOC-EVT-COUNT.
013080       5119-COUNT-EVTYPES-EXIT.
013090            EXIT.
013100       EJECT
013110
013120       5111-COUNT-ONE-EVENT.
013130            MOVE ZERO TO WS-SUB2.
013140            SET SOC-EVTYPE-IDX TO 1.
013150            SEARCH SOC-EVTYPE-ENTRY
013160               AT END
013170                  CONTINUE
013180               WHEN SOC-EVTYPE-ENTRY (SOC-EVTYPE-IDX) =
013190                  SOC-EVT-TYPE (SOC-EVT-IDX)
013200                  SET WS-SUB2 TO SOC-EVTYPE-IDX
013210            END-SEARCH.
013220            IF WS-SUB2 NOT = ZERO
013230               ADD 1 TO WS-EVTYPE-COUNT (WS-SUB2)
013240            END-IF.
013250       5111-COUNT-ONE-EVENT-EXIT.
013260            EXIT.
013270       EJECT
013280
013290* PRINTED DESCENDING BY COUNT - ONLY 8 ENTRIES SO A SIMPLE
013300* REPEATED-MAXIMUM SCAN IS CHEAPER THAN A SORT FOR THIS FEW.
013310       5120-PRINT-EVENT-TYPES.
013320            PERFORM 5121-PRINT-NEXT-EVTYPE
013330               THRU 5121-PRINT-NEXT-EVTYPE-EXIT
013340               8 TIMES.
013350       5129-PRINT-EVTYPES-EXIT.
013360            EXIT.
013370       EJECT
013380
013390       5121-PRINT-NEXT-EVTYPE.
013400            MOVE ZERO TO WS-SUB WS-SUB2.
013410            PERFORM 5122-SCAN-ONE-EVTYPE THRU 5122-SCAN-ONE-EVTYPE-EXIT
013420               VARYING WS-EVTC-IDX FROM 1 BY 1
013430               UNTIL WS-EVTC-IDX > 8.
013440            IF WS-SUB = ZERO
013450               CONTINUE
013460            ELSE
013470               DISPLAY 'EVENT TYPE ' SOC-EVTYPE-ENTRY (WS-SUB2)
013480                  ' - ' WS-SUB ' EVENT(S)'
013490               MOVE ZERO TO WS-EVTYPE-COUNT (WS-SUB2)
013500            END-IF.
013510       5121-PRINT-NEXT-EVTYPE-EXIT.
013520            EXIT.
013530       EJECT
013540
013550       5122-SCAN-ONE-EVTYPE.
013560            IF WS-EVTYPE-COUNT (WS-EVTC-IDX) > WS-SUB
013570               SET WS-SUB2 TO WS-EVTC-IDX
013580               MOVE WS-EVTYPE-COUNT (WS-EVTC-IDX) TO WS-SUB
013590            END-IF.
013600       5122-SCAN-ONE-EVTYPE-EXIT.
013610            EXIT.
013620       EJECT
013630
013640**************************************************************************
013650*            RUN SOC TRIAGE ANALYTICS VIA SOCANLYZ              
013660**************************************************************************
013670
013680* EACH 61NN CALLS SOCANLYZ FOR ONE ANLYTICSENGINE REQUEST; THE
013690* MATCHING 62NN PRINTS WHATEVER RESULT AREA THAT REQUEST FILLED.
013700* SENSITIVE-PATH LIST IS FIXED BY THIS SHOP, NOT READ FROM A
013710* PARM FILE - SEE CR-5102 BELOW.
013720       6000-RUN-ANALYTICS.
013730            IF SOC-EVT-COUNT = ZERO
013740               DISPLAY 'NO VALID EVENTS - ANALYTICS SKIPPED'
013750            ELSE
013760               PERFORM 6005-SET-ANALYTICS-WINDOW
013770                  THRU 6005-SET-ANALYTICS-WINDOW-EXIT
013780               PERFORM 6010-CALL-COUNT-BY-TYPE
013790                  THRU 6019-CALL-COUNT-BY-TYPE-EXIT
013800               PERFORM 6020-CALL-TOP-K-FREQUENT
013810                  THRU 6029-CALL-TOP-K-FREQUENT-EXIT
013820               PERFORM 6030-CALL-TOP-PROCESSES
013830                  THRU 6039-CALL-TOP-PROCESSES-EXIT
013840               PERFORM 6040-CALL-PRIV-ESCALATION
013850                  THRU 6049-CALL-PRIV-ESCALATION-EXIT
013860               PERFORM 6050-CALL-HIGH-FREQUENCY
013870                  THRU 6059-CALL-HIGH-FREQUENCY-EXIT
013880               PERFORM 6060-CALL-SENSITIVE-FILES
013890                  THRU 6069-CALL-SENSITIVE-FILES-EXIT
013900            END-IF.
013910       6099-RUN-ANALYTICS-EXIT.
013920            EXIT.
013930       EJECT
013940
013950       6005-SET-ANALYTICS-WINDOW.
013960            MOVE WS-MIN-TIMESTAMP-KEY TO ANL-WINDOW-START.
013970            MOVE WS-MAX-TIMESTAMP-KEY TO ANL-WINDOW-END.
013980            MOVE 'Y' TO ANL-WINDOW-USED.
013990            MOVE 2 TO ANL-SENPATH-COUNT.
014000            MOVE '/etc/passwd' TO ANL-SENPATH-VALUE (1).
014010            MOVE '/etc/shadow' TO ANL-SENPATH-VALUE (2).
014020       6005-SET-ANALYTICS-WINDOW-EXIT.
014030            EXIT.
014040       EJECT
014050
014060* COUNT-BY-EVENT-TYPE - DEDUPLICATED COUNTS, DESCENDING.
014070       6010-CALL-COUNT-BY-TYPE.
014080            MOVE 1 TO ANL-REQUEST-CODE.
014090            CALL 'SOCANLYZ' USING SOC-ANL-REQUEST-AREA
014100               SOC-ANL-PARM-AREA SOC-EVENT-TABLE
014110               SOC-ANL-SENSITIVE-PATHS SOC-ANL-RESULT-TABLE
014120               SOC-ANL-TOPK-RESULT SOC-ANL-SENSITIVE-RESULT.
014130            PERFORM 6011-PRINT-COUNT-BY-TYPE
014140               THRU 6011-PRINT-COUNT-BY-TYPE-EXIT
014150               VARYING ANL-RESULT-IDX FROM 1 BY 1
014160               UNTIL ANL-RESULT-IDX > ANL-RESULT-COUNT.
014170       6019-CALL-COUNT-BY-TYPE-EXIT.
014180            EXIT.
014190       EJECT
014200
014210       6011-PRINT-COUNT-BY-TYPE.
014220               DISPLAY 'EVENT TYPE (DEDUP) '
014230                  ANL-RES-LABEL (ANL-RESULT-IDX)
014240                  ' - ' ANL-RES-COUNT (ANL-RESULT-IDX)
014250       6011-PRINT-COUNT-BY-TYPE-EXIT.
014260            EXIT.
014270       EJECT
014280
014290* TOP-K-FREQUENT-EVENTS - TOP SOC-TOP-K-DEFAULT FREQUENCY KEYS.
014300       6020-CALL-TOP-K-FREQUENT.
014310            MOVE 2 TO ANL-REQUEST-CODE.
014320            MOVE SOC-TOP-K-DEFAULT TO ANL-TOP-K.
014330            CALL 'SOCANLYZ' USING SOC-ANL-REQUEST-AREA
014340               SOC-ANL-PARM-AREA SOC-EVENT-TABLE
014350               SOC-ANL-SENSITIVE-PATHS SOC-ANL-RESULT-TABLE
014360               SOC-ANL-TOPK-RESULT SOC-ANL-SENSITIVE-RESULT.
014370            IF ANL-OK
014380               PERFORM 6021-PRINT-TOP-K-FREQUENT
014390                  THRU 6021-PRINT-TOP-K-FREQUENT-EXIT
014400                  VARYING ANL-TOPK-IDX FROM 1 BY 1
014410                  UNTIL ANL-TOPK-IDX > ANL-TOPK-COUNT
014420            ELSE
014430               DISPLAY 'TOP-K-FREQUENT SKIPPED - BAD K OR NO KEYS'
014440            END-IF.
014450       6029-CALL-TOP-K-FREQUENT-EXIT.
014460            EXIT.
014470       EJECT
014480
014490       6021-PRINT-TOP-K-FREQUENT.
014500               SET SOC-EVT-IDX TO ANL-TOPK-EVENT-ROW-NUM (ANL-TOPK-IDX).
014510               DISPLAY 'TOP FREQ EVENT - '
014520                  SOC-EVT-SUBJ-DISPLAY (SOC-EVT-IDX)
014530                  ' - ' ANL-TOPK-FREQ-COUNT (ANL-TOPK-IDX) ' TIME(S)'
014540       6021-PRINT-TOP-K-FREQUENT-EXIT.
014550            EXIT.
014560       EJECT
014570
014580* TOP-PROCESSES-BY-WINDOW - BY SUBJECT PROCESS NAME, FULL RUN.
014590       6030-CALL-TOP-PROCESSES.
014600            MOVE 3 TO ANL-REQUEST-CODE.
014610            MOVE SOC-TOP-K-DEFAULT TO ANL-TOP-K.
014620            CALL 'SOCANLYZ' USING SOC-ANL-REQUEST-AREA
014630               SOC-ANL-PARM-AREA SOC-EVENT-TABLE
014640               SOC-ANL-SENSITIVE-PATHS SOC-ANL-RESULT-TABLE
014650               SOC-ANL-TOPK-RESULT SOC-ANL-SENSITIVE-RESULT.
014660            PERFORM 6031-PRINT-TOP-PROCESSES
014670               THRU 6031-PRINT-TOP-PROCESSES-EXIT
014680               VARYING ANL-RESULT-IDX FROM 1 BY 1
014690               UNTIL ANL-RESULT-IDX > ANL-RESULT-COUNT.
014700       6039-CALL-TOP-PROCESSES-EXIT.
014710            EXIT.
014720       EJECT
014730
014740       6031-PRINT-TOP-PROCESSES.
014750               DISPLAY 'TOP PROCESS ' ANL-RES-LABEL (ANL-RESULT-IDX)
014760                  ' - ' ANL-RES-COUNT (ANL-RESULT-IDX) ' EVENT(S)'
014770       6031-PRINT-TOP-PROCESSES-EXIT.
014780            EXIT.
014790       EJECT
014800
014810* DETECT-PRIVILEGE-ESCALATION - FORK USER-PARENT TO ROOT-CHILD.
014820       6040-CALL-PRIV-ESCALATION.
014830            MOVE 4 TO ANL-REQUEST-CODE.
014840            CALL 'SOCANLYZ' USING SOC-ANL-REQUEST-AREA
014850               SOC-ANL-PARM-AREA SOC-EVENT-TABLE
014860               SOC-ANL-SENSITIVE-PATHS SOC-ANL-RESULT-TABLE
014870               SOC-ANL-TOPK-RESULT SOC-ANL-SENSITIVE-RESULT.
014880            IF ANL-RESULT-COUNT = ZERO
014890               DISPLAY 'NO PRIVILEGE ESCALATION FORKS DETECTED'
014900            ELSE
014910               PERFORM 6041-PRINT-PRIV-ESCALATION
014920                  THRU 6041-PRINT-PRIV-ESCALATION-EXIT
014930                  VARYING ANL-RESULT-IDX FROM 1 BY 1
014940                  UNTIL ANL-RESULT-IDX > ANL-RESULT-COUNT
014950            END-IF.
014960       6049-CALL-PRIV-ESCALATION-EXIT.
014970            EXIT.
014980       EJECT
014990
015000       6041-PRINT-PRIV-ESCALATION.
015010               DISPLAY 'PRIV ESCALATION PARENT '
015020                  ANL-RES-LABEL (ANL-RESULT-IDX)
015030                  ' - ' ANL-RES-COUNT (ANL-RESULT-IDX) ' FORK(S)'
015040       6041-PRINT-PRIV-ESCALATION-EXIT.
015050            EXIT.
015060       EJECT
015070
015080* DETECT-HIGH-FREQUENCY-PROCESSES - RATE OVER DEFAULT THRESHOLD.
015090       6050-CALL-HIGH-FREQUENCY.
015100            MOVE 5 TO ANL-REQUEST-CODE.
015110            MOVE SOC-DEFAULT-HIFREQ-THRESH TO ANL-HIFREQ-THRESHOLD.
015120            CALL 'SOCANLYZ' USING SOC-ANL-REQUEST-AREA
015130               SOC-ANL-PARM-AREA SOC-EVENT-TABLE
015140               SOC-ANL-SENSITIVE-PATHS SOC-ANL-RESULT-TABLE
015150               SOC-ANL-TOPK-RESULT SOC-ANL-SENSITIVE-RESULT.
015160            IF ANL-RESULT-COUNT = ZERO
015170               DISPLAY 'NO HIGH-FREQUENCY PROCESSES DETECTED'
015180            ELSE
015190               PERFORM 6051-PRINT-HIGH-FREQUENCY
015200                  THRU 6051-PRINT-HIGH-FREQUENCY-EXIT
015210                  VARYING ANL-RESULT-IDX FROM 1 BY 1
015220                  UNTIL ANL-RESULT-IDX > ANL-RESULT-COUNT
015230            END-IF.
015240       6059-CALL-HIGH-FREQUENCY-EXIT.
015250            EXIT.
015260       EJECT
015270
015280       6051-PRINT-HIGH-FREQUENCY.
015290               DISPLAY 'HIGH-FREQUENCY PROCESS '
015300                  ANL-RES-LABEL (ANL-RESULT-IDX)
015310                  ' - ' ANL-RES-COUNT (ANL-RESULT-IDX) ' EVENT(S)'
015320       6051-PRINT-HIGH-FREQUENCY-EXIT.
015330            EXIT.
015340       EJECT
015350
015360* FIND-SENSITIVE-FILE-ACCESS - EXACT PATH MATCH, ARRIVAL ORDER.
015370       6060-CALL-SENSITIVE-FILES.
015380            MOVE 6 TO ANL-REQUEST-CODE.
015390            CALL 'SOCANLYZ' USING SOC-ANL-REQUEST-AREA
015400               SOC-ANL-PARM-AREA SOC-EVENT-TABLE
015410               SOC-ANL-SENSITIVE-PATHS SOC-ANL-RESULT-TABLE
015420               SOC-ANL-TOPK-RESULT SOC-ANL-SENSITIVE-RESULT.
015430            IF ANL-SENRES-COUNT = ZERO
015440               DISPLAY 'NO SENSITIVE FILE ACCESS DETECTED'
015450            ELSE
015460               PERFORM 6061-PRINT-SENSITIVE-FILES
015470                  THRU 6061-PRINT-SENSITIVE-FILES-EXIT
015480                  VARYING ANL-SENRES-IDX FROM 1 BY 1
015490                  UNTIL ANL-SENRES-IDX > ANL-SENRES-COUNT
015500            END-IF.
015510       6069-CALL-SENSITIVE-FILES-EXIT.
015520            EXIT.
015530       EJECT
015540
015550       6061-PRINT-SENSITIVE-FILES.
015560               SET SOC-EVT-IDX TO
015570                  ANL-SENRES-EVENT-ROW-NUM (ANL-SENRES-IDX).
015580               DISPLAY 'SENSITIVE FILE ACCESS - '
015590                  SOC-OBJ-FILE-PATH OF SOC-EVT-OBJECT-FILE (SOC-EVT-IDX)
015600                  ' BY ' SOC-EVT-SUBJ-DISPLAY (SOC-EVT-IDX)
015610       6061-PRINT-SENSITIVE-FILES-EXIT.
015620            EXIT.
015630       EJECT
015640
015650**************************************************************************
015660*                      END OF JOB                                
015670**************************************************************************
015680
015690       EOJ9000-CLOSE-FILES.
015700            PERFORM 1220-CLOSE-CURRENT-FILE
015710               THRU 1229-CLOSE-CURRENT-FILE-EXIT
015720               VARYING WS-CURRENT-FILE-NUM FROM 1 BY 1
015730               UNTIL WS-CURRENT-FILE-NUM > SOC-MAX-INPUT-FILES.
015740            ACCEPT WS-END-TIME FROM TIME.
015750            GO TO EOJ9999-EXIT.
015760       EOJ9900-ABEND.
015770            DISPLAY 'SOCLOGJB - PROGRAM ABENDING DUE TO FILE ERROR'.
015780       EOJ9999-EXIT.
015790            EXIT.
015800       EJECT
